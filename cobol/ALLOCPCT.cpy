000100*****************************************************************
000200*    ALLOCPCT.CPY  -  PER-ASSET ALLOCATION / RETURN WORK RECORD
000300*    ONE ENTRY PER DISTINCT SYMBOL, WRITTEN BY PTANLYZ TO
000400*    ALLOC-WORK IN DESCENDING ALLOCATION-PERCENT ORDER, READ BACK
000500*    BY PTREPORT FOR THE ASSET ALLOCATION SECTION.  THIS TABLE
000600*    OMITS A SYMBOL WHEN TOTAL PORTFOLIO VALUE IS ZERO, WHICH IS
000700*    CORRECT FOR THAT REPORT SECTION BUT WRONG FOR THE CSV SUMMARY
000800*    BREAKDOWN - PTEXPORT DOES NOT READ THIS FILE (SEE PA-455).
000900*****************************************************************
001000*    88-MMDDYY  RAB  INITIAL CUT OF LAYOUT
001100*    11-140613  RAB  NOTED PTEXPORT NO LONGER READS THIS TABLE -
001200*                    SEE PTEXPORT CHANGE LOG (PA-455)
001300     05  AL-SYMBOL                   PIC X(10).
001400     05  AL-NAME                     PIC X(30).
001500     05  AL-QUANTITY                 PIC 9(07).
001600     05  AL-MARKET-VALUE             PIC 9(09)V9999.
001700     05  AL-ALLOCATION-PCT           PIC 9(05)V9999.
001800     05  AL-RETURN-PCT               PIC S9(05)V9999.
001900     05  FILLER                      PIC X(05).
