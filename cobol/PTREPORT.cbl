000010*    (c) 1989, 2003 MERIDIAN TRUST DATA CENTER.  ALL RIGHTS RESERVED.
000020*    THIS PROGRAM AND ITS COPYBOOKS ARE UNPUBLISHED PROPRIETARY
000030*    SOURCE CODE OF MERIDIAN TRUST DATA CENTER.  NOT FOR RELEASE
000040*    OUTSIDE THE PORTFOLIO ACCOUNTING GROUP WITHOUT AUTHORIZATION.
000050      IDENTIFICATION DIVISION.
000060      PROGRAM-ID.    PTREPORT.
000070      AUTHOR.        R A BRANNIGAN.
000080      INSTALLATION.  MERIDIAN TRUST DATA CENTER - PORTFOLIO ACCTG.
000090      DATE-WRITTEN.  04/03/1989.
000100      DATE-COMPILED.
000110      SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000120*****************************************************************
000130*    PTREPORT  -  NIGHTLY PORTFOLIO POSTING RUN, STEP 3 OF 4
000140*
000150*    READS METRICS-WORK (ONE RECORD, WRITTEN BY PTANLYZ - THE
000160*    PORTFOLIO-LEVEL ROLLUP) AND ALLOC-WORK (ONE RECORD PER HELD
000170*    SYMBOL, ALREADY SORTED DESCENDING BY ALLOCATION PERCENT BY
000180*    PTANLYZ) AND PRINTS THE SIX-SECTION ANALYTICS REPORT ON
000190*    REPORT-OUT.  THIS STEP DOES NO ARITHMETIC OF ITS OWN BEYOND
000200*    MONEY/PERCENT EDITING - ALL THE NUMBERS ON THE PAGE WERE
000210*    COMPUTED UPSTREAM IN PTANLYZ.  IF A FIGURE ON THE REPORT
000220*    LOOKS WRONG, THE BUG IS ALMOST ALWAYS IN PTANLYZ, NOT HERE.
000230*
000240*    ALL PRINT LINES ARE A FLAT 80 COLUMNS, LINE SEQUENTIAL, ONE
000250*    RECORD PER LINE - NO CARRIAGE-CONTROL BYTE, NO ACTUAL PRINTER
000260*    IN THE PATH.  "REPORT-OUT" IS A FLAT FILE PICKED UP BY THE
000270*    NIGHTLY DISTRIBUTION JOB AND EMAILED TO THE ACCOUNT OFFICERS.
000280*****************************************************************
000290*    CHANGE LOG
000300*    04-030489  RAB  INITIAL WRITE OF REPORT STEP
000310*    09-141200  RAB  ALLOCATION SECTION NO LONGER SORTS ITS OWN
000320*                    INPUT - PTANLYZ NOW HANDS IT OVER PRESORTED
000330*                    (PA-361, SEE PTANLYZ CHANGE LOG SAME DATE)
000340*    04-070199  DLG  Y2K - GENERATION TIMESTAMP MOVED THROUGH A
000350*                    FULL 4-DIGIT YEAR PICTURE.  THE OLD 2-DIGIT
000360*                    HEADER TIMESTAMP WAS HARMLESS SINCE IT WAS
000370*                    DISPLAY-ONLY AND NEVER FED BACK INTO A SORT
000380*                    OR COMPARE, BUT PORTFOLIO ACCTG WANTED EVERY
000390*                    DATE FIELD IN THE BATCH REVIEWED ANYWAY
000400*    01-110302  JMK  MONEY EDIT PICTURE WIDENED TO CARRY A NINE-
000410*                    DIGIT WHOLE-DOLLAR PORTION WITH COMMAS - THE
000420*                    OLD 7-DIGIT EDIT WAS OVERFLOWING ON THE BIG
000430*                    CRYPTO POSITIONS (PA-390)
000440*    08-220604  DLG  "NO ASSETS IN PORTFOLIO" / "NO ASSETS TO
000450*                    ANALYZE" LINES ADDED FOR THE EMPTY-PORTFOLIO
000460*                    CASE - A FULLY-LIQUIDATED CLIENT WAS PRINTING
000470*                    A BLANK ALLOCATION SECTION WITH NO EXPLANATION
000480*                    AND THE HELP DESK WAS FIELDING CALLS ABOUT IT
000490*                    (PA-427)
000500*    02-091005  RAB  SHARPE RATIO EDIT PICTURE ADDED A FOURTH
000510*                    DECIMAL PLACE TO MATCH THE PRECISION PTANLYZ
000520*                    NOW CARRIES THE RATIO AT (SEE PTANLYZ CHANGE
000530*                    LOG 06-020503) - THE OLD 2-DECIMAL EDIT WAS
000540*                    ROUNDING TWO DIFFERENT RATIOS TO THE SAME
000550*                    PRINTED VALUE
000560*    05-170907  JMK  TOP PERFORMERS SECTION TITLE STANDARDIZED TO
000570*                    MATCH THE OTHER FOUR SECTION TITLES - IT HAD
000580*                    BEEN HAND-KEYED WITH A TRAILING COLON THAT
000590*                    NONE OF THE OTHERS CARRY
000600*    03-030211  DLG  CALCULATION-TIMESTAMP LINE ADDED TO THE
000610*                    FOOTER SO THE PRINTED REPORT CAN BE MATCHED
000620*                    BACK TO THE RUN THAT PRODUCED IT WHEN A
000630*                    CLIENT CALLS IN WITH A STALE COPY (PA-441)
000640*****************************************************************
000650      ENVIRONMENT DIVISION.
000660      CONFIGURATION SECTION.
000670      SOURCE-COMPUTER.  USL-486.
000680      OBJECT-COMPUTER.  USL-486.
000690      SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000700      INPUT-OUTPUT SECTION.
000710      FILE-CONTROL.
000720*    STEP 2'S PORTFOLIO ROLLUP - ALWAYS EXACTLY ONE RECORD.
000730          SELECT METRICS-WORK ASSIGN TO "METRWORK"
000740              ORGANIZATION IS LINE SEQUENTIAL
000750              FILE STATUS IS MW-FILE-STATUS.
000760*    STEP 2'S PER-SYMBOL ALLOCATION BREAKDOWN, PRESORTED
000770*    DESCENDING BY ALLOCATION PERCENT - ZERO OR MORE RECORDS.
000780          SELECT ALLOC-WORK ASSIGN TO "ALLCWORK"
000790              ORGANIZATION IS LINE SEQUENTIAL
000800              FILE STATUS IS AW-FILE-STATUS.
000810*    THE PRINTED ANALYTICS REPORT ITSELF - 80-COLUMN FLAT LINES.
000820          SELECT REPORT-OUT ASSIGN TO "RPTOUT"
000830              ORGANIZATION IS LINE SEQUENTIAL
000840              FILE STATUS IS RO-FILE-STATUS.
000850      DATA DIVISION.
000860      FILE SECTION.
000870*****************************************************************
000880*    METRICS-WORK - ONE PORTFOLIO ROLLUP RECORD (SEE METRICS.CPY
000890*    FOR THE FULL LAYOUT AND ITS OWN CHANGE HISTORY).
000900*****************************************************************
000910      FD  METRICS-WORK
000920          LABEL RECORDS ARE STANDARD.
000930      01  METRICS-WORK-RECORD.
000940          COPY METRICS.
000950*    RAW-IMAGE VIEW USED ONLY WHEN A READ COMES BACK BAD SO THE
000960*    OPERATOR CONSOLE CAN SHOW WHAT WAS ACTUALLY ON THE FILE.
000970      01  METRICS-WORK-RAW REDEFINES METRICS-WORK-RECORD
000980                                    PIC X(133).
000990*****************************************************************
001000*    ALLOC-WORK - ONE ALLOCATION-PERCENT RECORD PER HELD SYMBOL
001010*    (SEE ALLOCPCT.CPY).
001020*****************************************************************
001030      FD  ALLOC-WORK
001040          LABEL RECORDS ARE STANDARD.
001050      01  ALLOC-WORK-RECORD.
001060          COPY ALLOCPCT.
001070      01  ALLOC-WORK-RAW REDEFINES ALLOC-WORK-RECORD
001080                                    PIC X(83).
001090*****************************************************************
001100*    REPORT-OUT - THE PRINTED REPORT, ONE 80-COLUMN LINE PER
001110*    RECORD.  NO CARRIAGE-CONTROL BYTE - THIS IS A FLAT FILE
001120*    PICKED UP BY THE NIGHTLY DISTRIBUTION JOB, NOT A PRINTER.
001130*****************************************************************
001140      FD  REPORT-OUT
001150          LABEL RECORDS ARE STANDARD.
001160      01  REPORT-OUT-LINE               PIC X(80).
001170      WORKING-STORAGE SECTION.
001180*****************************************************************
001190*    FILE STATUS SWITCHES
001200*****************************************************************
001210      01  MW-FILE-STATUS               PIC X(02).
001220          88  MW-OK                        VALUE "00".
001230      01  AW-FILE-STATUS               PIC X(02).
001240          88  AW-OK                        VALUE "00".
001250          88  AW-EOF                       VALUE "10".
001260      01  RO-FILE-STATUS               PIC X(02).
001270          88  RO-OK                        VALUE "00".
001280*****************************************************************
001290*    RUN SWITCHES AND COUNTERS
001300*****************************************************************
001310      01  W00-SWITCHES.
001320*        DRIVES THE 4200 READ/WRITE LOOP OVER ALLOC-WORK - SET
001330*        "NO " THE MOMENT 4100-READ-ALLOC HITS END OF FILE.
001340          05  W00-MORE-ALLOC           PIC X(03)   VALUE "YES".
001350              88  W00-NO-MORE-ALLOC                 VALUE "NO ".
001360      01  W01-COUNTERS COMP.
001370*        ALLOCATION LINES ACTUALLY WRITTEN - ECHOED TO THE
001380*        OPERATOR CONSOLE AT 9000-TERMINATE SO A ZERO COUNT ON A
001390*        FUNDED PORTFOLIO IS VISIBLE ON THE RUN LOG, NOT JUST IN
001400*        THE PRINTED OUTPUT.
001410          05  W01-ALLOC-LINES-WRITTEN  PIC S9(05)  VALUE ZERO.
001420*    STAGING FIELD FOR 2900-EDIT-MONEY - LOADED BEFORE THE PERFORM,
001430*    CONSUMED INSIDE IT, NEVER REFERENCED DIRECTLY BY A CALLER.
001440      01  W03-EDIT-SOURCE              PIC S9(09)V99.
001450*****************************************************************
001460*    CURRENT DATE/TIME FOR THE HEADER AND FOOTER TIMESTAMP LINES
001470*    - BUILT FROM THE SYSTEM CLOCK AT RUN TIME, NOT FROM THE
001480*    LEDGER, SO IT ALWAYS SHOWS WHEN THE REPORT WAS PRINTED, NOT
001490*    WHEN THE TRANSACTIONS IT COVERS WERE DATED.
001500*****************************************************************
001510      01  W04-RUN-DATE-TIME.
001520          05  W04-RUN-DATE             PIC 9(08).
001530          05  W04-RUN-TIME             PIC 9(08).
001540*    ALTERNATE VIEW OF W04-RUN-DATE-TIME BROKEN OUT INTO THE
001550*    INDIVIDUAL YEAR/MONTH/DAY/HOUR/MINUTE/SECOND PIECES THE
001560*    HEADER AND FOOTER TIMESTAMP LINES ACTUALLY MOVE FROM - THE
001570*    ACCEPT STATEMENTS IN 1000-INITIALIZE LOAD THE GROUP, EVERY
001580*    REFERENCE AFTER THAT GOES THROUGH THIS REDEFINITION.
001590      01  W04-RUN-DATE-PARTS REDEFINES W04-RUN-DATE-TIME.
001600          05  W04-RUN-YEAR             PIC 9(04).
001610          05  W04-RUN-MONTH            PIC 9(02).
001620          05  W04-RUN-DAY              PIC 9(02).
001630          05  W04-RUN-HOUR             PIC 9(02).
001640          05  W04-RUN-MINUTE           PIC 9(02).
001650          05  W04-RUN-SECOND           PIC 9(02).
001660          05  FILLER                   PIC 9(04).
001670*****************************************************************
001680*    MONEY AND PERCENT EDIT PICTURES - MONEY CARRIES THOUSANDS
001690*    COMMAS AND A LEADING $, PERCENTAGES AND THE SHARPE RATIO ARE
001700*    PLAIN NUMERIC EDITS (SEE CHANGE LOG 01-110302 AND 02-091005).
001710*****************************************************************
001720      01  W05-MONEY-EDIT               PIC $ZZZ,ZZZ,ZZ9.99-.
001730      01  W05-PCT-EDIT                 PIC Z,ZZ9.99-.
001740      01  W05-SHARPE-EDIT              PIC Z,ZZ9.9999-.
001750*****************************************************************
001760*    PRINT LINE WORK AREAS FOR EACH REPORT SECTION - EVERY GROUP
001770*    BELOW IS EXACTLY 80 BYTES WIDE, PADDED WITH A TRAILING FILLER,
001780*    SO A WRITE FROM ANY OF THEM MOVES CLEANLY INTO REPORT-OUT-LINE.
001790*****************************************************************
001800*    HEADER BANNER - SECTION 1, LINE 1.
001810      01  W10-HEADER-LINE-1.
001820          05  FILLER                   PIC X(28) VALUE SPACES.
001830          05  FILLER                   PIC X(24) VALUE
001840              "PORTFOLIO ANALYTICS REPORT".
001850          05  FILLER                   PIC X(28) VALUE SPACES.
001860*    FULL-WIDTH "=" RULE UNDER THE HEADER AND ABOVE THE FOOTER.
001870      01  W10-SEP-LINE-80.
001880          05  FILLER                   PIC X(80) VALUE ALL "=".
001890*    HALF-WIDTH "-" RULE UNDER EACH SECTION TITLE.
001900      01  W10-SEP-LINE-40.
001910          05  FILLER                   PIC X(40) VALUE ALL "-".
001920          05  FILLER                   PIC X(40) VALUE SPACES.
001930*    "GENERATED: YYYY-MM-DD HH:MM:SS" LINE PRINTED RIGHT AFTER THE
001940*    HEADER RULE - THIS IS WHEN THE REPORT WAS PRINTED, NOT WHEN
001950*    THE LEDGER WAS POSTED (SEE W19-CALC-TIMESTAMP-LINE FOR THAT).
001960      01  W10-TIMESTAMP-LINE.
001970          05  FILLER                   PIC X(21) VALUE
001980              "Generated: ".
001990          05  W10-TS-YEAR              PIC 9(04).
002000          05  FILLER                   PIC X(01) VALUE "-".
002010          05  W10-TS-MONTH             PIC 9(02).
002020          05  FILLER                   PIC X(01) VALUE "-".
002030          05  W10-TS-DAY               PIC 9(02).
002040          05  FILLER                   PIC X(01) VALUE SPACES.
002050          05  W10-TS-HOUR              PIC 9(02).
002060          05  FILLER                   PIC X(01) VALUE ":".
002070          05  W10-TS-MINUTE            PIC 9(02).
002080          05  FILLER                   PIC X(01) VALUE ":".
002090          05  W10-TS-SECOND            PIC 9(02).
002100          05  FILLER                   PIC X(41) VALUE SPACES.
002110*    SHARED SECTION-TITLE LINE - MOVED-INTO ONCE PER SECTION WITH
002120*    THE SECTION'S NAME BEFORE THE WRITE (PA-390 STANDARDIZED THE
002130*    WORDING, SEE CHANGE LOG 05-170907).
002140      01  W11-SECTION-TITLE.
002150          05  W11-TITLE-TEXT           PIC X(40).
002160          05  FILLER                   PIC X(40) VALUE SPACES.
002170*    GENERIC "LABEL: VALUE" LINE REUSED BY SECTIONS 2 AND 3 - EACH
002180*    STATISTIC MOVES ITS OWN LABEL AND EDITED VALUE IN, THEN WRITES.
002190      01  W12-LABEL-VALUE-LINE.
002200          05  W12-LABEL                PIC X(28).
002210          05  W12-VALUE                PIC X(20).
002220          05  FILLER                   PIC X(32) VALUE SPACES.
002230*    ONE ROW OF THE ASSET ALLOCATION TABLE - "SYMBOL: NN.NN%".
002240      01  W13-ALLOC-LINE.
002250          05  W13-SYMBOL               PIC X(10).
002260          05  FILLER                   PIC X(02) VALUE ": ".
002270          05  W13-PCT                  PIC X(10).
002280          05  FILLER                   PIC X(01) VALUE "%".
002290          05  FILLER                   PIC X(57) VALUE SPACES.
002300*    "NO ASSETS IN PORTFOLIO" - PRINTED IN PLACE OF THE ALLOCATION
002310*    TABLE WHEN ALLOC-WORK IS EMPTY (PA-427, CHANGE LOG 08-220604).
002320      01  W14-NO-ASSETS-LINE.
002330          05  FILLER                   PIC X(24) VALUE
002340              "No assets in portfolio".
002350          05  FILLER                   PIC X(56) VALUE SPACES.
002360*    ONE LINE OF THE TOP PERFORMERS SECTION - "LABEL SYMBOL (PCT%)".
002370      01  W15-PERFORMER-LINE.
002380          05  W15-LABEL                PIC X(18).
002390          05  W15-SYMBOL               PIC X(10).
002400          05  FILLER                   PIC X(02) VALUE " (".
002410          05  W15-PCT                  PIC X(10).
002420          05  FILLER                   PIC X(01) VALUE "%".
002430          05  FILLER                   PIC X(01) VALUE ")".
002440          05  FILLER                   PIC X(37) VALUE SPACES.
002450*    "NO ASSETS TO ANALYZE" - PRINTED IN PLACE OF BEST/WORST WHEN
002460*    THE PORTFOLIO HOLDS NOTHING (SAME TICKET AS W14, PA-427).
002470      01  W16-NO-PERFORMER-LINE.
002480          05  FILLER                   PIC X(21) VALUE
002490              "No assets to analyze".
002500          05  FILLER                   PIC X(59) VALUE SPACES.
002510*    BLANK SEPARATOR LINE WRITTEN AFTER EVERY SECTION.
002520      01  W17-BLANK-LINE               PIC X(80) VALUE SPACES.
002530*    CLOSING BANNER - SECTION 6.
002540      01  W18-FOOTER-LINE.
002550          05  FILLER                   PIC X(57) VALUE
002560              "PORTFOLIO ANALYTICS REPORT - MERIDIAN TRUST DATA CENTER".
002570          05  FILLER                   PIC X(23) VALUE SPACES.
002580*    "CALCULATION TIMESTAMP: ..." - SAME CLOCK READING AS THE
002590*    HEADER, PRINTED AGAIN IN THE FOOTER SO A CLIENT READING ONLY
002600*    THE LAST PAGE OF A LONG REPORT CAN STILL TELL HOW STALE THEIR
002610*    COPY IS (PA-441, CHANGE LOG 03-030211).
002620      01  W19-CALC-TIMESTAMP-LINE.
002630          05  FILLER                   PIC X(24) VALUE
002640              "Calculation timestamp: ".
002650          05  W19-TS-YEAR              PIC 9(04).
002660          05  FILLER                   PIC X(01) VALUE "-".
002670          05  W19-TS-MONTH             PIC 9(02).
002680          05  FILLER                   PIC X(01) VALUE "-".
002690          05  W19-TS-DAY               PIC 9(02).
002700          05  FILLER                   PIC X(01) VALUE SPACES.
002710          05  W19-TS-HOUR              PIC 9(02).
002720          05  FILLER                   PIC X(01) VALUE ":".
002730          05  W19-TS-MINUTE            PIC 9(02).
002740          05  FILLER                   PIC X(01) VALUE ":".
002750          05  W19-TS-SECOND            PIC 9(02).
002760          05  FILLER                   PIC X(38) VALUE SPACES.
002770      LINKAGE SECTION.
002780      PROCEDURE DIVISION.
002790*****************************************************************
002800*    MAIN LINE - ONE PASS, SIX PRINTED SECTIONS IN A FIXED ORDER.
002810*    THERE IS NO RESTART LOGIC HERE - IF THIS STEP ABENDS THE WHOLE
002820*    NIGHTLY RUN IS RERUN FROM PTPOST FORWARD, SINCE REPORT-OUT IS
002830*    NOT ITSELF FEEDING ANYTHING DOWNSTREAM.
002840*****************************************************************
002850      0000-MAIN-LINE.
002860          PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002870          PERFORM 1100-HEADER THRU 1100-EXIT.
002880          PERFORM 2000-SUMMARY THRU 2000-EXIT.
002890          PERFORM 3000-PERFORMANCE THRU 3000-EXIT.
002900          PERFORM 4000-ALLOCATION THRU 4000-EXIT.
002910          PERFORM 5000-PERFORMERS THRU 5000-EXIT.
002920          PERFORM 6000-FOOTER THRU 6000-EXIT.
002930          PERFORM 9000-TERMINATE THRU 9000-EXIT.
002940          STOP RUN.
002950*****************************************************************
002960*    OPEN THE TWO WORK FILES AND THE REPORT, PRIME THE ONE
002970*    METRICS-WORK RECORD (THERE IS EVER ONLY ONE), AND SNAPSHOT
002980*    THE CLOCK FOR THE HEADER/FOOTER TIMESTAMPS.
002990*****************************************************************
003000      1000-INITIALIZE.
003010          OPEN INPUT METRICS-WORK.
003020          OPEN INPUT ALLOC-WORK.
003030          OPEN OUTPUT REPORT-OUT.
003040          IF NOT MW-OK OR NOT AW-OK OR NOT RO-OK
003050              DISPLAY "PTREPORT OPEN FAILED - MW=" MW-FILE-STATUS
003060                      " AW=" AW-FILE-STATUS " RO=" RO-FILE-STATUS.
003070*        METRICS-WORK IS ALWAYS EXACTLY ONE RECORD - PTANLYZ WRITES
003080*        IT ONCE, RIGHT BEFORE CLOSING, SO A SINGLE UNCONDITIONAL
003090*        READ HERE IS ALL THIS STEP EVER NEEDS.
003100          READ METRICS-WORK.
003110          IF NOT MW-OK
003120              DISPLAY "PTREPORT READ FAILED METRICS-WORK "
003130                      MW-FILE-STATUS
003140              DISPLAY "PTREPORT RECORD IMAGE " METRICS-WORK-RAW.
003150          ACCEPT W04-RUN-DATE FROM DATE YYYYMMDD.
003160          ACCEPT W04-RUN-TIME FROM TIME.
003170      1000-EXIT.
003180          EXIT.
003190*****************************************************************
003200*    REPORT SECTION 1 - HEADER (BATCH FLOW: ANALYTICS REPORT
003210*    BUILDER, SECTION 1).  BANNER, RULE, GENERATED-AT TIMESTAMP,
003220*    BLANK LINE.
003230*****************************************************************
003240      1100-HEADER.
003250          WRITE REPORT-OUT-LINE FROM W10-HEADER-LINE-1.
003260          WRITE REPORT-OUT-LINE FROM W10-SEP-LINE-80.
003270          MOVE W04-RUN-YEAR TO W10-TS-YEAR.
003280          MOVE W04-RUN-MONTH TO W10-TS-MONTH.
003290          MOVE W04-RUN-DAY TO W10-TS-DAY.
003300          MOVE W04-RUN-HOUR TO W10-TS-HOUR.
003310          MOVE W04-RUN-MINUTE TO W10-TS-MINUTE.
003320          MOVE W04-RUN-SECOND TO W10-TS-SECOND.
003330          WRITE REPORT-OUT-LINE FROM W10-TIMESTAMP-LINE.
003340          WRITE REPORT-OUT-LINE FROM W17-BLANK-LINE.
003350      1100-EXIT.
003360          EXIT.
003370*****************************************************************
003380*    REPORT SECTION 2 - PORTFOLIO SUMMARY.  FOUR LABEL/VALUE LINES
003390*    STRAIGHT OFF THE METRICS-WORK RECORD - TOTAL MARKET VALUE,
003400*    TOTAL COST BASIS, ASSET COUNT, AND TRANSACTION COUNT.  NONE OF
003410*    THESE ARE RECOMPUTED HERE - THEY ARE PTANLYZ'S NUMBERS, EDITED
003420*    FOR DISPLAY ONLY.
003430*****************************************************************
003440      2000-SUMMARY.
003450          MOVE "Portfolio Summary" TO W11-TITLE-TEXT.
003460          WRITE REPORT-OUT-LINE FROM W11-SECTION-TITLE.
003470          WRITE REPORT-OUT-LINE FROM W10-SEP-LINE-40.
003480          MOVE "Total Value:" TO W12-LABEL.
003490          MOVE MT-TOTAL-VALUE TO W03-EDIT-SOURCE.
003500          PERFORM 2900-EDIT-MONEY THRU 2900-EXIT.
003510          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
003520          MOVE "Total Cost:" TO W12-LABEL.
003530          MOVE MT-TOTAL-COST TO W03-EDIT-SOURCE.
003540          PERFORM 2900-EDIT-MONEY THRU 2900-EXIT.
003550          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
003560          MOVE "Number of Assets:" TO W12-LABEL.
003570          MOVE MT-ASSET-COUNT TO W12-VALUE.
003580          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
003590          MOVE "Number of Transactions:" TO W12-LABEL.
003600          MOVE MT-TRANSACTION-COUNT TO W12-VALUE.
003610          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
003620          WRITE REPORT-OUT-LINE FROM W17-BLANK-LINE.
003630      2000-EXIT.
003640          EXIT.
003650*****************************************************************
003660*    EDIT A SIGNED S9(09)V9999 MONEY AMOUNT INTO W12-VALUE WITH A
003670*    LEADING $, THOUSANDS COMMAS, AND TWO DECIMALS (DISPLAY IS
003680*    ALWAYS 2-DECIMAL EVEN THOUGH THE FIELD CARRIES FOUR - SEE
003690*    RULE IN THE BUSINESS-RULES CHANGE LOG).  SHARED BY SECTIONS 2
003700*    AND 3 SO THE DOLLAR FORMAT NEVER DRIFTS BETWEEN THEM.
003710*****************************************************************
003720      2900-EDIT-MONEY.
003730          MOVE W03-EDIT-SOURCE TO W05-MONEY-EDIT.
003740          MOVE W05-MONEY-EDIT TO W12-VALUE.
003750      2900-EXIT.
003760          EXIT.
003770*****************************************************************
003780*    REPORT SECTION 3 - PERFORMANCE METRICS.  UNREALIZED P&L,
003790*    REALIZED P&L, TOTAL RETURN PERCENT, VOLATILITY, AND SHARPE
003800*    RATIO - ALL FIVE CARRIED ON METRICS-WORK, ALL FIVE PRINTED
003810*    UNCONDITIONALLY EVEN WHEN THE PORTFOLIO IS EMPTY (ZERO-VALUED
003820*    FIELDS PRINT AS ZERO, THIS STEP DOES NOT SPECIAL-CASE THEM).
003830*****************************************************************
003840      3000-PERFORMANCE.
003850          MOVE "Performance Metrics" TO W11-TITLE-TEXT.
003860          WRITE REPORT-OUT-LINE FROM W11-SECTION-TITLE.
003870          WRITE REPORT-OUT-LINE FROM W10-SEP-LINE-40.
003880          MOVE "Unrealized P&L:" TO W12-LABEL.
003890          MOVE MT-UNREALIZED-PNL TO W03-EDIT-SOURCE.
003900          PERFORM 2900-EDIT-MONEY THRU 2900-EXIT.
003910          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
003920          MOVE "Realized P&L:" TO W12-LABEL.
003930          MOVE MT-REALIZED-PNL TO W03-EDIT-SOURCE.
003940          PERFORM 2900-EDIT-MONEY THRU 2900-EXIT.
003950          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
003960          MOVE "Total Return:" TO W12-LABEL.
003970          MOVE MT-TOTAL-RETURN-PCT TO W05-PCT-EDIT.
003980          MOVE W05-PCT-EDIT TO W12-VALUE.
003990          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
004000          MOVE "Volatility:" TO W12-LABEL.
004010          MOVE MT-VOLATILITY TO W05-PCT-EDIT.
004020          MOVE W05-PCT-EDIT TO W12-VALUE.
004030          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
004040          MOVE "Sharpe Ratio:" TO W12-LABEL.
004050          MOVE MT-SHARPE-RATIO TO W05-SHARPE-EDIT.
004060          MOVE W05-SHARPE-EDIT TO W12-VALUE.
004070          WRITE REPORT-OUT-LINE FROM W12-LABEL-VALUE-LINE.
004080          WRITE REPORT-OUT-LINE FROM W17-BLANK-LINE.
004090      3000-EXIT.
004100          EXIT.
004110*****************************************************************
004120*    REPORT SECTION 4 - ASSET ALLOCATION, ALREADY SORTED
004130*    DESCENDING BY PTANLYZ (CONTROL BREAK ON SORT ORDER, NOT A
004140*    DATA KEY - SEE CHANGE LOG 09-141200).  ONE LINE PER HELD
004150*    SYMBOL UNTIL ALLOC-WORK RUNS OUT, OR THE "NO ASSETS" LINE
004160*    WHEN THE PORTFOLIO IS EMPTY (PA-427).
004170*****************************************************************
004180      4000-ALLOCATION.
004190          MOVE "Asset Allocation" TO W11-TITLE-TEXT.
004200          WRITE REPORT-OUT-LINE FROM W11-SECTION-TITLE.
004210          WRITE REPORT-OUT-LINE FROM W10-SEP-LINE-40.
004220          PERFORM 4100-READ-ALLOC THRU 4100-EXIT.
004230          IF W00-NO-MORE-ALLOC
004240              WRITE REPORT-OUT-LINE FROM W14-NO-ASSETS-LINE
004250          ELSE
004260              PERFORM 4200-WRITE-ALLOC-LINE THRU 4200-EXIT
004270                  UNTIL W00-NO-MORE-ALLOC.
004280          WRITE REPORT-OUT-LINE FROM W17-BLANK-LINE.
004290      4000-EXIT.
004300          EXIT.
004310*****************************************************************
004320*    READ THE NEXT ALLOC-WORK RECORD, SETTING W00-NO-MORE-ALLOC AT
004330*    END OF FILE.  A GENUINE READ ERROR (NEITHER OK NOR EOF) IS
004340*    LOGGED WITH THE RAW RECORD IMAGE BUT DOES NOT STOP THE RUN -
004350*    THIS STEP TRUSTS PTANLYZ TO HAVE WRITTEN A CLEAN FILE.
004360*****************************************************************
004370      4100-READ-ALLOC.
004380          READ ALLOC-WORK
004390              AT END
004400                  MOVE "NO " TO W00-MORE-ALLOC
004410                  GO TO 4100-EXIT.
004420          IF NOT AW-OK AND NOT AW-EOF
004430              DISPLAY "PTREPORT READ FAILED ALLOC-WORK "
004440                      AW-FILE-STATUS
004450              DISPLAY "PTREPORT RECORD IMAGE " ALLOC-WORK-RAW.
004460      4100-EXIT.
004470          EXIT.
004480*****************************************************************
004490*    FORMAT AND WRITE ONE ALLOCATION LINE, THEN PRIME THE NEXT
004500*    RECORD FOR THE UNTIL TEST BACK IN 4000-ALLOCATION.
004510*****************************************************************
004520      4200-WRITE-ALLOC-LINE.
004530          MOVE AL-SYMBOL TO W13-SYMBOL.
004540          MOVE AL-ALLOCATION-PCT TO W05-PCT-EDIT.
004550          MOVE W05-PCT-EDIT TO W13-PCT.
004560          WRITE REPORT-OUT-LINE FROM W13-ALLOC-LINE.
004570          ADD 1 TO W01-ALLOC-LINES-WRITTEN.
004580          PERFORM 4100-READ-ALLOC THRU 4100-EXIT.
004590      4200-EXIT.
004600          EXIT.
004610*****************************************************************
004620*    REPORT SECTION 5 - TOP PERFORMERS (BEST/WORST CARRIED ON
004630*    THE METRICS RECORD SO THIS STEP DOES NOT REREAD ALLOC-WORK -
004640*    SEE METRICS.CPY CHANGE LOG 02-150401).  MT-NO-HOLDINGS COMES
004650*    STRAIGHT FROM PTANLYZ, SET WHEN THE PORTFOLIO HELD NOTHING AT
004660*    THE TIME OF THE ANALYTICS PASS.
004670*****************************************************************
004680      5000-PERFORMERS.
004690          MOVE "Top Performers" TO W11-TITLE-TEXT.
004700          WRITE REPORT-OUT-LINE FROM W11-SECTION-TITLE.
004710          WRITE REPORT-OUT-LINE FROM W10-SEP-LINE-40.
004720          IF MT-NO-HOLDINGS
004730              WRITE REPORT-OUT-LINE FROM W16-NO-PERFORMER-LINE
004740              WRITE REPORT-OUT-LINE FROM W16-NO-PERFORMER-LINE
004750          ELSE
004760              MOVE "Best Performer:  " TO W15-LABEL
004770              MOVE MT-BEST-SYMBOL TO W15-SYMBOL
004780              MOVE MT-BEST-RETURN-PCT TO W05-PCT-EDIT
004790              MOVE W05-PCT-EDIT TO W15-PCT
004800              WRITE REPORT-OUT-LINE FROM W15-PERFORMER-LINE
004810              MOVE "Worst Performer: " TO W15-LABEL
004820              MOVE MT-WORST-SYMBOL TO W15-SYMBOL
004830              MOVE MT-WORST-RETURN-PCT TO W05-PCT-EDIT
004840              MOVE W05-PCT-EDIT TO W15-PCT
004850              WRITE REPORT-OUT-LINE FROM W15-PERFORMER-LINE.
004860          WRITE REPORT-OUT-LINE FROM W17-BLANK-LINE.
004870      5000-EXIT.
004880          EXIT.
004890*****************************************************************
004900*    REPORT SECTION 6 - FOOTER.  CLOSING BANNER PLUS THE SAME
004910*    CLOCK READING PRINTED IN THE HEADER, RELABELED "CALCULATION
004920*    TIMESTAMP" SO A REVIEWER READING ONLY THE LAST PAGE CAN STILL
004930*    TELL WHEN THE NUMBERS WERE RUN (PA-441).
004940*****************************************************************
004950      6000-FOOTER.
004960          WRITE REPORT-OUT-LINE FROM W10-SEP-LINE-80.
004970          WRITE REPORT-OUT-LINE FROM W18-FOOTER-LINE.
004980          MOVE W04-RUN-YEAR TO W19-TS-YEAR.
004990          MOVE W04-RUN-MONTH TO W19-TS-MONTH.
005000          MOVE W04-RUN-DAY TO W19-TS-DAY.
005010          MOVE W04-RUN-HOUR TO W19-TS-HOUR.
005020          MOVE W04-RUN-MINUTE TO W19-TS-MINUTE.
005030          MOVE W04-RUN-SECOND TO W19-TS-SECOND.
005040          WRITE REPORT-OUT-LINE FROM W19-CALC-TIMESTAMP-LINE.
005050      6000-EXIT.
005060          EXIT.
005070*****************************************************************
005080*    CLOSE ALL THREE FILES AND ECHO THE ALLOCATION LINE COUNT TO
005090*    THE OPERATOR CONSOLE - A ZERO COUNT ON A PORTFOLIO THE RUN LOG
005100*    SHOWS AS FUNDED IS THE FIRST THING SUPPORT CHECKS WHEN A
005110*    CLIENT REPORTS A BLANK ALLOCATION SECTION.
005120*****************************************************************
005130      9000-TERMINATE.
005140          CLOSE METRICS-WORK.
005150          CLOSE ALLOC-WORK.
005160          CLOSE REPORT-OUT.
005170          DISPLAY "PTREPORT COMPLETE - ALLOCATION LINES WRITTEN "
005180                  W01-ALLOC-LINES-WRITTEN.
005190      9000-EXIT.
005200          EXIT.
