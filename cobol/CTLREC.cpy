000100*****************************************************************
000200*    CTLREC.CPY  -  JOB-STEP CONTROL/BALANCE RECORD
000300*    ONE RECORD, WRITTEN BY PTPOST TO CONTROL-WORK SO PTANLYZ
000400*    KNOWS HOW MANY LEDGER LINES WERE ACTUALLY POSTED (AS OPPOSED
000500*    TO REJECTED) WITHOUT REREADING AND REVALIDATING THE LEDGER.
000600*****************************************************************
000700*    88-MMDDYY  RAB  INITIAL CUT OF LAYOUT
000800     05  CT-ASSET-COUNT              PIC 9(05).
000900     05  CT-TRANSACTION-COUNT        PIC 9(07).
001000     05  CT-REJECT-COUNT             PIC 9(07).
001100     05  FILLER                      PIC X(05).
