000100*    (c) 1989, 2003 MERIDIAN TRUST DATA CENTER.  ALL RIGHTS RESERVED.
000200*    THIS PROGRAM AND ITS COPYBOOKS ARE UNPUBLISHED PROPRIETARY
000300*    SOURCE CODE OF MERIDIAN TRUST DATA CENTER.  NOT FOR RELEASE
000400*    OUTSIDE THE PORTFOLIO ACCOUNTING GROUP WITHOUT AUTHORIZATION.
000500      IDENTIFICATION DIVISION.
000600      PROGRAM-ID.    PTPRICE.
000700      AUTHOR.        R A BRANNIGAN.
000800      INSTALLATION.  MERIDIAN TRUST DATA CENTER - PORTFOLIO ACCTG.
000900      DATE-WRITTEN.  08/15/1994.
001000      DATE-COMPILED.
001100      SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*****************************************************************
001300*    PTPRICE  -  CURRENT PRICE FEED LOOKUP SUBPROGRAM
001400*
001500*    CALLED BY PTPOST ONCE PER SURVIVING HOLDING.  ON THE FIRST
001600*    CALL OF A RUN, LOADS THE ENTIRE PRICES-IN FLAT FILE INTO A
001700*    WORKING-STORAGE TABLE (REPLACES THE OLD QUOTE.IT INDEXED
001800*    FILE - SEE PTPOST CHANGE LOG 08-150894).  EVERY CALL AFTER
001900*    THAT IS AN IN-MEMORY SEARCH, NOT A REREAD OF THE FILE.
002000*
002100*    LINKAGE:  CALL "PTPRICE" USING LK-SYMBOL LK-PRICE LK-FOUND.
002200*    LK-FOUND COMES BACK "Y" IF THE SYMBOL WAS ON THE PRICE FEED,
002300*    "N" IF NOT (THE CALLER DECIDES WHAT TO DO WITH A MISS).
002400*****************************************************************
002500*    CHANGE LOG
002600*    08-150894  RAB  INITIAL WRITE - CARVED OUT OF PTPOST SO THE
002700*                    PRICE FEED FORMAT COULD CHANGE WITHOUT
002800*                    TOUCHING THE POSTING LOGIC (PA-260)
002900*    03-090696  JMK  TABLE SIZE RAISED TO 200 TO MATCH THE
003000*                    HOLDINGS TABLE IN PTPOST (PA-241)
003100*    11-301296  DLG  DUPLICATE-SYMBOL-ON-FEED NOW LOGGED INSTEAD
003200*                    OF SILENTLY KEEPING THE FIRST ONE (PA-318)
003300*    07-140801  DLG  FIRST-CALL LOAD SWITCH MOVED TO A 88-LEVEL -
003400*                    WAS A DIRECT X(01) COMPARE, HARD TO READ
003420*    05-100914  JMK  PRICE TABLE ENTRY AND THE LK-PRICE LINKAGE
003440*                    PARAMETER CONVERTED FROM COMP-3 TO COMP-5 -
003460*                    THE SHOP HAS NEVER PACKED THESE FIELDS, ONLY
003480*                    BINARY (PA-466).  PTPOST'S CALLING PARAMETER
003490*                    WAS CHANGED THE SAME DAY - SEE PTPOST CHANGE
003495*                    LOG - SINCE THE TWO MUST MATCH BYTE FOR BYTE
003500*****************************************************************
003600      ENVIRONMENT DIVISION.
003700      CONFIGURATION SECTION.
003800      SOURCE-COMPUTER.  USL-486.
003900      OBJECT-COMPUTER.  USL-486.
004000      SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004100      INPUT-OUTPUT SECTION.
004200      FILE-CONTROL.
004300          SELECT PRICES-IN ASSIGN TO "PRICEIN"
004400              ORGANIZATION IS LINE SEQUENTIAL
004500              FILE STATUS IS PI-FILE-STATUS.
004600      DATA DIVISION.
004700      FILE SECTION.
004800      FD  PRICES-IN
004900          LABEL RECORDS ARE STANDARD.
005000      01  PRICES-IN-RECORD.
005100          COPY PRICEREC.
005200      01  PRICES-IN-RAW REDEFINES PRICES-IN-RECORD
005300                                    PIC X(21).
005400      WORKING-STORAGE SECTION.
005500*****************************************************************
005600*    FILE STATUS AND LOAD SWITCHES
005700*****************************************************************
005800      01  PI-FILE-STATUS               PIC X(02).
005900          88  PI-OK                        VALUE "00".
006000          88  PI-EOF                       VALUE "10".
006100      01  W00-SWITCHES.
006200          05  W00-TABLE-LOADED         PIC X(01)   VALUE "N".
006300              88  W00-PRICES-ALREADY-LOADED        VALUE "Y".
006400          05  W00-MORE-PRICES          PIC X(03)   VALUE "YES".
006500              88  W00-NO-MORE-PRICES                VALUE "NO ".
006600          05  W00-DUP-FOUND            PIC X(01)   VALUE "N".
006700              88  W00-SYMBOL-IS-DUP                 VALUE "Y".
006800      01  W01-COUNTERS COMP.
006900          05  W01-PRICE-CNT            PIC S9(05)  VALUE ZERO.
007000          05  W01-PRICE-SUB            PIC S9(05)  VALUE ZERO.
007100*****************************************************************
007200*    IN-MEMORY PRICE TABLE - ONE ENTRY PER SYMBOL ON THE FEED.
007300*    200 ENTRIES MATCHES THE HOLDING TABLE SIZE IN PTPOST (SEE
007400*    CHANGE LOG 03-090696).
007500*****************************************************************
007600      01  W02-PRICE-TABLE.
007700          05  W02-PRICE-ENTRY OCCURS 200 TIMES
007800                  INDEXED BY W02-PRICE-NX.
007900              10  W02-SYMBOL           PIC X(10).
008000              10  W02-BASE-PRICE       PIC S9(09)V99 COMP-5.
008100      01  W02-PRICE-TABLE-RAW REDEFINES W02-PRICE-TABLE
008200                                    PIC X(3200).
008300*****************************************************************
008400*    ALTERNATE NUMERIC/ALPHA VIEW OF A LOOKUP MISS - USED ONLY
008500*    TO FORMAT THE "SYMBOL NOT ON FEED" DISPLAY LINE BELOW SO
008600*    THE MESSAGE LINES UP THE SAME WAY AS PTPOST'S REJECT LINE.
008700*****************************************************************
008800      01  W03-MISS-LINE.
008900          05  FILLER                   PIC X(14) VALUE
009000              "PTPRICE MISS  ".
009100          05  W03-MISS-SYMBOL          PIC X(10).
009200          05  FILLER                   PIC X(20) VALUE
009300              " NOT ON PRICE FEED".
009400      01  W03-MISS-LINE-ALT REDEFINES W03-MISS-LINE
009500                                    PIC X(44).
009600      LINKAGE SECTION.
009700      01  LK-SYMBOL                    PIC X(10).
009800      01  LK-PRICE                     PIC 9(09)V99 COMP-5.
009900      01  LK-FOUND                     PIC X(01).
010000          88  LK-WAS-FOUND                       VALUE "Y".
010100      PROCEDURE DIVISION USING LK-SYMBOL LK-PRICE LK-FOUND.
010200      0000-MAIN-LINE.
010300          IF NOT W00-PRICES-ALREADY-LOADED
010400              PERFORM 1000-LOAD-PRICES THRU 1000-EXIT
010500              SET W00-PRICES-ALREADY-LOADED TO TRUE.
010600          PERFORM 2000-FIND-PRICE THRU 2000-EXIT.
010700          GOBACK.
010800*****************************************************************
010900*    LOAD THE ENTIRE PRICE FEED INTO THE TABLE ONE TIME PER RUN
011000*    (PTPOST CALLS THIS SUBPROGRAM ONCE PER HOLDING, NOT ONCE
011100*    PER RUN, SO THE LOAD MUST GUARD ITSELF).
011200*****************************************************************
011300      1000-LOAD-PRICES.
011400          OPEN INPUT PRICES-IN.
011500          IF NOT PI-OK
011600              DISPLAY "PTPRICE OPEN FAILED PRICES-IN "
011700                      PI-FILE-STATUS
011800              GO TO 1000-EXIT.
011900          PERFORM 1100-READ-PRICE THRU 1100-EXIT.
012000          PERFORM 1200-ADD-PRICE THRU 1200-EXIT
012100              UNTIL W00-NO-MORE-PRICES.
012200          CLOSE PRICES-IN.
012300          IF W01-PRICE-CNT = ZERO
012400              DISPLAY "PTPRICE WARNING - PRICE FEED LOADED ZERO "
012500                      "ENTRIES, RAW TABLE HEAD IS "
012600                      W02-PRICE-TABLE-RAW (1:40).
012700      1000-EXIT.
012800          EXIT.
012900*****************************************************************
013000      1100-READ-PRICE.
013100          READ PRICES-IN
013200              AT END
013300                  MOVE "NO " TO W00-MORE-PRICES.
013400      1100-EXIT.
013500          EXIT.
013600*****************************************************************
013700      1200-ADD-PRICE.
013800          SET W00-DUP-FOUND TO FALSE.
013900          SET W01-PRICE-SUB TO 1.
014000          IF W01-PRICE-CNT > 0
014100              SEARCH W02-PRICE-ENTRY VARYING W01-PRICE-SUB
014200                  AT END
014300                      NEXT SENTENCE
014400                  WHEN W02-SYMBOL (W01-PRICE-SUB) =
014500                          PR-SYMBOL OF PRICES-IN-RECORD
014600                      SET W00-SYMBOL-IS-DUP TO TRUE.
014700          IF W00-SYMBOL-IS-DUP
014800              DISPLAY "PTPRICE DUPLICATE SYMBOL ON FEED - KEEPING "
014900                      "FIRST PRICE FOR " PR-SYMBOL OF PRICES-IN-RECORD
015000          ELSE
015100              ADD 1 TO W01-PRICE-CNT
015200              MOVE PR-SYMBOL OF PRICES-IN-RECORD
015300                  TO W02-SYMBOL (W01-PRICE-CNT)
015400              MOVE PR-BASE-PRICE OF PRICES-IN-RECORD
015500                  TO W02-BASE-PRICE (W01-PRICE-CNT).
015600          PERFORM 1100-READ-PRICE THRU 1100-EXIT.
015700      1200-EXIT.
015800          EXIT.
015900*****************************************************************
016000*    LOOK UP THE CALLER'S SYMBOL IN THE PRICE TABLE (PRICE FEED
016100*    LOOKUP UNIT).  A MISS COMES BACK WITH LK-FOUND "N" AND
016200*    LK-PRICE UNCHANGED - THE CALLER SUPPLIES ITS OWN DEFAULT.
016300*****************************************************************
016400      2000-FIND-PRICE.
016500          MOVE "N" TO LK-FOUND.
016600          SET W01-PRICE-SUB TO 1.
016700          IF W01-PRICE-CNT > 0
016800              SEARCH W02-PRICE-ENTRY VARYING W01-PRICE-SUB
016900                  AT END
017000                      NEXT SENTENCE
017100                  WHEN W02-SYMBOL (W01-PRICE-SUB) = LK-SYMBOL
017200                      MOVE W02-BASE-PRICE (W01-PRICE-SUB) TO LK-PRICE
017300                      MOVE "Y" TO LK-FOUND.
017400          IF NOT LK-WAS-FOUND
017500              MOVE LK-SYMBOL TO W03-MISS-SYMBOL
017600              DISPLAY W03-MISS-LINE.
017700      2000-EXIT.
017800          EXIT.
