000100*****************************************************************
000200*    METRICS.CPY  -  PORTFOLIO-LEVEL METRICS RECORD LAYOUT
000300*    ONE RECORD PER RUN.  WRITTEN BY PTANLYZ TO METRICS-WORK,
000400*    READ BACK BY PTREPORT AND PTEXPORT.
000500*****************************************************************
000600*    88-MMDDYY  RAB  INITIAL CUT OF LAYOUT
000700*    02-150401  RAB  ADDED MT-BEST-SYMBOL/MT-WORST-SYMBOL WORK
000800*                    EXTENSION SO PTREPORT DOES NOT REREAD ALLOC-WORK
000900*                    TWICE FOR THE TOP-PERFORMERS SECTION
001000     05  MT-TOTAL-VALUE              PIC S9(09)V9999.
001100     05  MT-TOTAL-COST               PIC S9(09)V9999.
001200     05  MT-UNREALIZED-PNL           PIC S9(09)V9999.
001300     05  MT-REALIZED-PNL             PIC S9(09)V9999.
001400     05  MT-TOTAL-RETURN-PCT         PIC S9(05)V9999.
001500     05  MT-VOLATILITY               PIC S9(03)V9999.
001600     05  MT-SHARPE-RATIO             PIC S9(05)V9999.
001700     05  MT-ASSET-COUNT              PIC 9(05).
001800     05  MT-TRANSACTION-COUNT        PIC 9(07).
001900     05  MT-BEST-SYMBOL              PIC X(10).
002000     05  MT-BEST-RETURN-PCT          PIC S9(05)V9999.
002100     05  MT-WORST-SYMBOL             PIC X(10).
002200     05  MT-WORST-RETURN-PCT         PIC S9(05)V9999.
002300     05  MT-HOLDINGS-PRESENT         PIC X(01).
002400         88  MT-NO-HOLDINGS                   VALUE "N".
002500         88  MT-HAS-HOLDINGS                  VALUE "Y".
002600     05  FILLER                      PIC X(05).
