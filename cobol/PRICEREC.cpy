000100*****************************************************************
000200*    PRICEREC.CPY  -  CURRENT PRICE FEED RECORD LAYOUT
000300*    ONE ENTRY PER SYMBOL ON THE PRICES-IN FILE.  NO DUPLICATE
000400*    SYMBOLS ARE EXPECTED; PTPRICE LOADS THIS INTO A TABLE.
000500*****************************************************************
000600*    88-MMDDYY  RAB  INITIAL CUT, MODELED ON THE OLD QUOTE.IT LAYOUT
000700     05  PR-SYMBOL                   PIC X(10).
000800     05  PR-BASE-PRICE               PIC 9(09)V99.
