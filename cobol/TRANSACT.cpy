000100*****************************************************************
000200*    TRANSACT.CPY  -  LEDGER TRANSACTION RECORD LAYOUT
000300*    ONE ENTRY PER BUY OR SELL LINE ON THE TRANSACTIONS-IN FILE.
000400*    RECORD IS PRE-SORTED BY TX-TIMESTAMP ASCENDING BY THE FEED.
000500*****************************************************************
000600*    88-MMDDYY  RAB  INITIAL CUT OF LAYOUT FOR PTPOST/PTEXPORT
000700*    07-231099  RAB  ADDED TX-ASSET-CLASS 88-LEVELS FOR STOCK/CRYPTO
000800*    04-140203  DLG  Y2K CLEANUP - TIMESTAMP NOW FULL 4-DIGIT YEAR
000900     05  TX-TIMESTAMP.
001000         10  TX-TS-DATE.
001100             15  TX-TS-YEAR          PIC 9(04).
001200             15  FILLER              PIC X(01) VALUE "-".
001300             15  TX-TS-MONTH         PIC 9(02).
001400             15  FILLER              PIC X(01) VALUE "-".
001500             15  TX-TS-DAY           PIC 9(02).
001600         10  FILLER                  PIC X(01) VALUE SPACE.
001700         10  TX-TS-TIME.
001800             15  TX-TS-HOUR          PIC 9(02).
001900             15  FILLER              PIC X(01) VALUE ":".
002000             15  TX-TS-MINUTE        PIC 9(02).
002100             15  FILLER              PIC X(01) VALUE ":".
002200             15  TX-TS-SECOND        PIC 9(02).
002300     05  TX-TYPE                     PIC X(04).
002400         88  TX-IS-BUY                        VALUE "BUY ".
002500         88  TX-IS-SELL                       VALUE "SELL".
002600     05  TX-SYMBOL                   PIC X(10).
002700     05  TX-NAME                     PIC X(30).
002800     05  TX-ASSET-CLASS              PIC X(06).
002900         88  TX-IS-STOCK                      VALUE "STOCK ".
003000         88  TX-IS-CRYPTO                     VALUE "CRYPTO".
003100     05  TX-QUANTITY                 PIC 9(07).
003200     05  TX-PRICE                    PIC 9(09)V99.
003300     05  FILLER                      PIC X(05).
