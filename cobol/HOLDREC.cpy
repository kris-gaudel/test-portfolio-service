000100*****************************************************************
000200*    HOLDREC.CPY  -  DERIVED HOLDING RECORD LAYOUT
000300*    ONE ENTRY PER DISTINCT SYMBOL STILL HELD AFTER ALL LEDGER
000400*    TRANSACTIONS ARE POSTED.  WRITTEN BY PTPOST TO HOLDINGS-WORK,
000500*    READ BACK BY PTANLYZ AND PTEXPORT.
000600*****************************************************************
000700*    88-MMDDYY  RAB  INITIAL CUT OF LAYOUT
000800*    11-050100  RAB  HLD-AVG-PRICE WIDENED TO 4 DECIMALS TO STOP
000900*                    ROUNDING DRIFT ACROSS REPEATED BUYS
001000     05  HD-SYMBOL                   PIC X(10).
001100     05  HD-NAME                     PIC X(30).
001200     05  HD-ASSET-CLASS              PIC X(06).
001300     05  HD-QUANTITY                 PIC 9(07).
001400     05  HD-AVG-PRICE                PIC 9(09)V9999.
001500     05  HD-CURRENT-PRICE            PIC 9(09)V99.
001600     05  HD-MARKET-VALUE             PIC 9(09)V9999.
001700     05  FILLER                      PIC X(05).
