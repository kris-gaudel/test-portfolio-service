000100*    (c) 1989, 2003 MERIDIAN TRUST DATA CENTER.  ALL RIGHTS RESERVED.
000200*    THIS PROGRAM AND ITS COPYBOOKS ARE UNPUBLISHED PROPRIETARY
000300*    SOURCE CODE OF MERIDIAN TRUST DATA CENTER.  NOT FOR RELEASE
000400*    OUTSIDE THE PORTFOLIO ACCOUNTING GROUP WITHOUT AUTHORIZATION.
000500      IDENTIFICATION DIVISION.
000600      PROGRAM-ID.    PTEXPORT.
000700      AUTHOR.        J M KOWALCZYK.
000800      INSTALLATION.  MERIDIAN TRUST DATA CENTER - PORTFOLIO ACCTG.
000900      DATE-WRITTEN.  04/17/1989.
001000      DATE-COMPILED.
001100      SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*****************************************************************
001300*    PTEXPORT  -  NIGHTLY PORTFOLIO POSTING RUN, STEP 4 OF 4
001400*
001500*    WRITES THE THREE DOWNSTREAM CSV EXTRACTS THAT FEED THE
001600*    PORTFOLIO ACCOUNTING GROUP'S SPREADSHEET TOOLS:
001700*       HOLDINGS-OUT     - ONE LINE PER HELD SYMBOL
001800*       TRANSACTIONS-OUT - ONE LINE PER POSTED LEDGER TRANSACTION
001900*       SUMMARY-OUT      - PORTFOLIO TOTALS PLUS PER-ASSET %
002000*    ALL THREE CARRY A HEADER ROW.  THIS IS THE LAST STEP OF THE
002100*    NIGHTLY RUN - NOTHING DOWNSTREAM OF THIS STEP TONIGHT.
002200*
002300*    THE TRANSACTION CSV IS BUILT FROM TRANSACTIONS-WORK, STEP 1'S
002400*    POSTED-ONLY ECHO OF THE LEDGER - NOT THE RAW TRANSACTIONS-IN
002500*    FEED - SO A REJECTED LINE NEVER REACHES A CUSTOMER SPREADSHEET.
002600*    THE SUMMARY'S PER-ASSET BREAKDOWN IS BUILT FROM A SECOND PASS
002700*    OVER HOLDINGS-WORK (NOT ALLOC-WORK) SO EVERY HELD SYMBOL GETS A
002800*    ROW EVEN WHEN TOTAL PORTFOLIO VALUE HAS GONE TO ZERO - SEE THE
002900*    CHANGE LOG BELOW.
003000*****************************************************************
003100*    CHANGE LOG
003200*    04-170489  JMK  INITIAL WRITE OF CSV EXPORT STEP
003300*    11-050100  RAB  HOLDINGS EXPORT AVERAGE PRICE NOW EDITED TO
003400*                    TWO DECIMALS FOR DISPLAY EVEN THOUGH THE
003500*                    UNDERLYING FIELD CARRIES FOUR (PA-372)
003600*    04-070199  DLG  Y2K - NO DATE MATH IN THIS STEP, REVIEWED AND
003700*                    CLEARED FOR THE CENTURY ROLLOVER
003800*    02-280205  DLG  SUMMARY EXPORT PERCENT-OF-TOTAL NOW SHOWS
003900*                    ZERO INSTEAD OF ABENDING WHEN TOTAL VALUE IS
004000*                    ZERO (PA-433)
004100*    06-090612  RAB  TRANSACTION EXPORT NOW READS TRANSACTIONS-WORK
004200*                    (STEP 1'S POSTED-ONLY ECHO) INSTEAD OF REREADING
004300*                    TRANSACTIONS-IN DIRECTLY - A REJECTED OVERSELL
004400*                    WAS SHOWING UP ON THE TRANSACTION CSV (PA-449)
004500*    11-140613  RAB  SUMMARY PER-ASSET BREAKDOWN NOW MAKES ITS OWN
004600*                    SECOND PASS OVER HOLDINGS-WORK INSTEAD OF
004700*                    READING ALLOC-WORK - A FULLY SOLD-DOWN PORTFOLIO
004800*                    (TOTAL VALUE ZERO, ASSETS STILL ON THE BOOK)
004900*                    WAS COMING OUT WITH NO ASSET ROWS AT ALL SINCE
005000*                    PTANLYZ ONLY LOADS ALLOC-WORK WHEN TOTAL VALUE
005100*                    IS NONZERO - THAT GUARD IS CORRECT FOR THE
005200*                    REPORT'S ALLOCATION SECTION BUT WRONG HERE,
005300*                    WHERE EVERY HELD SYMBOL MUST GET A ROW (PA-455)
005320*    05-100914  JMK  TOTAL-VALUE-WIDE (AND ITS ALTERNATE VIEW)
005340*                    CONVERTED FROM COMP-3 TO COMP-5 - THE SHOP
005360*                    HAS NEVER PACKED THIS FIELD, ONLY BINARY
005380*                    (PA-466)
005400*****************************************************************
005500      ENVIRONMENT DIVISION.
005600      CONFIGURATION SECTION.
005700      SOURCE-COMPUTER.  USL-486.
005800      OBJECT-COMPUTER.  USL-486.
005900      SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006000      INPUT-OUTPUT SECTION.
006100      FILE-CONTROL.
006200          SELECT HOLDINGS-WORK ASSIGN TO "HOLDWORK"
006300              ORGANIZATION IS LINE SEQUENTIAL
006400              FILE STATUS IS HW-FILE-STATUS.
006500          SELECT TRANSACTIONS-WORK ASSIGN TO "TXNWORK"
006600              ORGANIZATION IS LINE SEQUENTIAL
006700              FILE STATUS IS TW-FILE-STATUS.
006800          SELECT METRICS-WORK ASSIGN TO "METRWORK"
006900              ORGANIZATION IS LINE SEQUENTIAL
007000              FILE STATUS IS MW-FILE-STATUS.
007100          SELECT HOLDINGS-OUT ASSIGN TO "HOLDOUT"
007200              ORGANIZATION IS LINE SEQUENTIAL
007300              FILE STATUS IS HO-FILE-STATUS.
007400          SELECT TRANSACTIONS-OUT ASSIGN TO "TRANOUT"
007500              ORGANIZATION IS LINE SEQUENTIAL
007600              FILE STATUS IS TO-FILE-STATUS.
007700          SELECT SUMMARY-OUT ASSIGN TO "SUMMOUT"
007800              ORGANIZATION IS LINE SEQUENTIAL
007900              FILE STATUS IS SO-FILE-STATUS.
008000      DATA DIVISION.
008100      FILE SECTION.
008200      FD  HOLDINGS-WORK
008300          LABEL RECORDS ARE STANDARD.
008400      01  HOLDINGS-WORK-RECORD.
008500          COPY HOLDREC.
008600      01  HOLDINGS-WORK-RAW REDEFINES HOLDINGS-WORK-RECORD
008700                                    PIC X(95).
008800      FD  TRANSACTIONS-WORK
008900          LABEL RECORDS ARE STANDARD.
009000      01  TRANSACTIONS-WORK-RECORD.
009100          COPY TRANSACT.
009200      01  TRANSACTIONS-WORK-RAW REDEFINES TRANSACTIONS-WORK-RECORD
009300                                    PIC X(92).
009400      FD  METRICS-WORK
009500          LABEL RECORDS ARE STANDARD.
009600      01  METRICS-WORK-RECORD.
009700          COPY METRICS.
009800      01  METRICS-WORK-RAW REDEFINES METRICS-WORK-RECORD
009900                                    PIC X(133).
010000      FD  HOLDINGS-OUT
010100          LABEL RECORDS ARE STANDARD.
010200      01  HOLDINGS-OUT-LINE            PIC X(132).
010300      FD  TRANSACTIONS-OUT
010400          LABEL RECORDS ARE STANDARD.
010500      01  TRANSACTIONS-OUT-LINE        PIC X(132).
010600      FD  SUMMARY-OUT
010700          LABEL RECORDS ARE STANDARD.
010800      01  SUMMARY-OUT-LINE             PIC X(132).
010900      WORKING-STORAGE SECTION.
011000*****************************************************************
011100*    FILE STATUS SWITCHES
011200*****************************************************************
011300      01  HW-FILE-STATUS               PIC X(02).
011400          88  HW-OK                        VALUE "00".
011500      01  TW-FILE-STATUS               PIC X(02).
011600          88  TW-OK                        VALUE "00".
011700      01  MW-FILE-STATUS               PIC X(02).
011800          88  MW-OK                        VALUE "00".
011900      01  HO-FILE-STATUS               PIC X(02).
012000          88  HO-OK                        VALUE "00".
012100      01  TO-FILE-STATUS               PIC X(02).
012200          88  TO-OK                        VALUE "00".
012300      01  SO-FILE-STATUS               PIC X(02).
012400          88  SO-OK                        VALUE "00".
012500*****************************************************************
012600*    RUN SWITCHES AND COUNTERS
012700*****************************************************************
012800      01  W00-SWITCHES.
012900          05  W00-MORE-HOLDINGS        PIC X(03)   VALUE "YES".
013000              88  W00-NO-MORE-HOLDINGS              VALUE "NO ".
013100          05  W00-MORE-TRANSACTIONS    PIC X(03)   VALUE "YES".
013200              88  W00-NO-MORE-TXNS                  VALUE "NO ".
013300          05  W00-MORE-SUMMARY         PIC X(03)   VALUE "YES".
013400              88  W00-NO-MORE-SUMMARY               VALUE "NO ".
013500      01  W01-COUNTERS COMP.
013600          05  W01-HOLD-LINES           PIC S9(07)  VALUE ZERO.
013700          05  W01-TXN-LINES            PIC S9(07)  VALUE ZERO.
013800          05  W01-SUMMARY-LINES        PIC S9(05)  VALUE ZERO.
013900*****************************************************************
014000*    NUMERIC-TO-DISPLAY EDIT WORK AREAS.  MONEY IS DISPLAYED TO
014100*    TWO DECIMALS ON EVERY CSV LINE EVEN THOUGH THE HOLDING AND
014200*    METRICS FIELDS CARRY FOUR (SEE CHANGE LOG 11-050100).
014300*****************************************************************
014400      01  W02-MONEY-SOURCE             PIC S9(09)V99.
014500      01  W02-QTY-EDIT                 PIC ---------9.
014600      01  W02-AVG-PRICE-EDIT           PIC ---------9.99.
014700      01  W02-CUR-PRICE-EDIT           PIC ---------9.99.
014800      01  W02-MKT-VALUE-EDIT           PIC ---------9.99.
014900      01  W02-TXN-PRICE-EDIT           PIC ---------9.99.
015000      01  W02-TXN-TOTAL-EDIT           PIC ---------9.99.
015100      01  W04-PCT-SOURCE               PIC S9(05)V99.
015200      01  W04-PCT-EDIT                 PIC ----9.99.
015300*****************************************************************
015400*    ALTERNATE VIEW OF A TRANSACTION LINE'S TOTAL-VALUE COMPUTE
015500*    RESULT - CARRIED AS A WIDE INTERMEDIATE, THEN TRUNCATED DOWN
015600*    TO THE TWO-DECIMAL EXPORT FIELD SO A VERY LARGE CRYPTO TRADE
015700*    CANNOT OVERFLOW THE COMPUTE.
015800*****************************************************************
015900      01  W05-TOTAL-VALUE-WIDE         PIC S9(14)V9999 COMP-5.
016000      01  W05-TOTAL-VALUE-ALT REDEFINES W05-TOTAL-VALUE-WIDE
016100                                    PIC S9(18) COMP-5.
016200*****************************************************************
016300*    ONE CSV OUTPUT LINE BUILT HERE, THEN WRITTEN.  REUSED ACROSS
016400*    ALL THREE EXPORT FILES.
016500*****************************************************************
016600      01  W06-CSV-LINE                 PIC X(132).
016700      LINKAGE SECTION.
016800      PROCEDURE DIVISION.
016900      0000-MAIN-LINE.
017000          PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017100          PERFORM 2000-EXPORT-HOLDINGS THRU 2000-EXIT.
017200          PERFORM 3000-EXPORT-TRANSACTIONS THRU 3000-EXIT.
017300          PERFORM 4000-EXPORT-SUMMARY THRU 4000-EXIT.
017400          PERFORM 9000-TERMINATE THRU 9000-EXIT.
017500          STOP RUN.
017600*****************************************************************
017610*    OPEN ALL THREE WORK-FILE INPUTS AND ALL THREE CSV OUTPUTS UP
017620*    FRONT - THIS STEP NEVER OPENS A FILE PARTWAY THROUGH A RUN
017630*    EXCEPT FOR THE HOLDINGS-WORK REWIND IN 4000-EXPORT-SUMMARY.
017640*****************************************************************
017700      1000-INITIALIZE.
017800          OPEN INPUT HOLDINGS-WORK.
017900          OPEN INPUT TRANSACTIONS-WORK.
018000          OPEN INPUT METRICS-WORK.
018100          OPEN OUTPUT HOLDINGS-OUT.
018200          OPEN OUTPUT TRANSACTIONS-OUT.
018300          OPEN OUTPUT SUMMARY-OUT.
018400          IF NOT HW-OK OR NOT TW-OK OR NOT MW-OK
018500              OR NOT HO-OK OR NOT TO-OK OR NOT SO-OK
018600              DISPLAY "PTEXPORT ONE OR MORE FILES FAILED TO OPEN".
018700      1000-EXIT.
018800          EXIT.
018900*****************************************************************
019000*    CSV EXPORT SECTION 1 - HOLDINGS (SYMBOL, NAME, QUANTITY,
019100*    AVERAGE PRICE, CURRENT PRICE, MARKET VALUE - ALL 2-DECIMAL
019200*    DISPLAY).
019300*****************************************************************
019400      2000-EXPORT-HOLDINGS.
019500          STRING "Symbol,Name,Quantity,AvgPrice,CurrentPrice,"
019600                 "MarketValue" DELIMITED BY SIZE
019700              INTO W06-CSV-LINE.
019800          WRITE HOLDINGS-OUT-LINE FROM W06-CSV-LINE.
019900          PERFORM 2100-READ-HOLDING THRU 2100-EXIT.
020000          PERFORM 2200-WRITE-HOLDING-LINE THRU 2200-EXIT
020100              UNTIL W00-NO-MORE-HOLDINGS.
020200      2000-EXIT.
020300          EXIT.
020400*****************************************************************
020410*    READ THE NEXT HOLDINGS-WORK RECORD FOR THE HOLDINGS CSV PASS.
020420*****************************************************************
020500      2100-READ-HOLDING.
020600          READ HOLDINGS-WORK
020700              AT END
020800                  MOVE "NO " TO W00-MORE-HOLDINGS
020900                  GO TO 2100-EXIT.
021000      2100-EXIT.
021100          EXIT.
021200*****************************************************************
021210*    EDIT ONE HOLDING'S FIELDS TO 2-DECIMAL DISPLAY AND STRING
021220*    THEM INTO A COMMA-SEPARATED LINE (PA-372 - THE UNDERLYING
021230*    FIELDS CARRY FOUR DECIMALS, THE CSV ONLY EVER SHOWS TWO).
021240*****************************************************************
021300      2200-WRITE-HOLDING-LINE.
021400          MOVE HD-QUANTITY OF HOLDINGS-WORK-RECORD TO W02-QTY-EDIT.
021500          MOVE HD-AVG-PRICE OF HOLDINGS-WORK-RECORD TO W02-MONEY-SOURCE.
021600          MOVE W02-MONEY-SOURCE TO W02-AVG-PRICE-EDIT.
021700          MOVE HD-CURRENT-PRICE OF HOLDINGS-WORK-RECORD
021800              TO W02-MONEY-SOURCE.
021900          MOVE W02-MONEY-SOURCE TO W02-CUR-PRICE-EDIT.
022000          MOVE HD-MARKET-VALUE OF HOLDINGS-WORK-RECORD
022100              TO W02-MONEY-SOURCE.
022200          MOVE W02-MONEY-SOURCE TO W02-MKT-VALUE-EDIT.
022300          STRING HD-SYMBOL OF HOLDINGS-WORK-RECORD DELIMITED BY SIZE
022400                 "," DELIMITED BY SIZE
022500                 HD-NAME OF HOLDINGS-WORK-RECORD DELIMITED BY SIZE
022600                 "," DELIMITED BY SIZE
022700                 W02-QTY-EDIT DELIMITED BY SIZE
022800                 "," DELIMITED BY SIZE
022900                 W02-AVG-PRICE-EDIT DELIMITED BY SIZE
023000                 "," DELIMITED BY SIZE
023100                 W02-CUR-PRICE-EDIT DELIMITED BY SIZE
023200                 "," DELIMITED BY SIZE
023300                 W02-MKT-VALUE-EDIT DELIMITED BY SIZE
023400              INTO W06-CSV-LINE.
023500          WRITE HOLDINGS-OUT-LINE FROM W06-CSV-LINE.
023600          ADD 1 TO W01-HOLD-LINES.
023700          IF NOT HO-OK
023800              DISPLAY "PTEXPORT WRITE FAILED HOLDINGS-OUT "
023900                      HO-FILE-STATUS
024000              DISPLAY "PTEXPORT SOURCE RECORD " HOLDINGS-WORK-RAW.
024100          PERFORM 2100-READ-HOLDING THRU 2100-EXIT.
024200      2200-EXIT.
024300          EXIT.
024400*****************************************************************
024500*    CSV EXPORT SECTION 2 - TRANSACTIONS (TIMESTAMP, TYPE,
024600*    SYMBOL, NAME, QUANTITY, PRICE, TOTAL VALUE - QTY * PRICE).
024700*****************************************************************
024800      3000-EXPORT-TRANSACTIONS.
024900          STRING "Timestamp,Type,Symbol,Name,Quantity,Price,"
025000                 "TotalValue" DELIMITED BY SIZE
025100              INTO W06-CSV-LINE.
025200          WRITE TRANSACTIONS-OUT-LINE FROM W06-CSV-LINE.
025300          PERFORM 3100-READ-TXN THRU 3100-EXIT.
025400          PERFORM 3200-WRITE-TXN-LINE THRU 3200-EXIT
025500              UNTIL W00-NO-MORE-TXNS.
025600      3000-EXIT.
025700          EXIT.
025800*****************************************************************
025810*    READ THE NEXT TRANSACTIONS-WORK LINE - THE POSTED-ONLY ECHO
025820*    OF THE LEDGER, NOT THE RAW FEED (PA-449).
025830*****************************************************************
025900      3100-READ-TXN.
026000          READ TRANSACTIONS-WORK
026100              AT END
026200                  MOVE "NO " TO W00-MORE-TRANSACTIONS
026300                  GO TO 3100-EXIT.
026400      3100-EXIT.
026500          EXIT.
026600*****************************************************************
026610*    COMPUTE TOTAL VALUE (QTY * PRICE) THROUGH THE WIDE COMP-5
026620*    INTERMEDIATE, WARN IF IT WOULD OVERFLOW THE 2-DECIMAL EXPORT
026630*    FIELD, THEN EDIT EVERY FIELD AND STRING THE CSV LINE.
026640*****************************************************************
026700      3200-WRITE-TXN-LINE.
026800          COMPUTE W05-TOTAL-VALUE-WIDE ROUNDED =
026900              TX-QUANTITY OF TRANSACTIONS-WORK-RECORD *
027000              TX-PRICE OF TRANSACTIONS-WORK-RECORD.
027100          IF W05-TOTAL-VALUE-WIDE > 999999999.99
027200              DISPLAY "PTEXPORT WARNING - TXN TOTAL VALUE EXCEEDS "
027300                      "EXPORT FIELD WIDTH, WHOLE-DOLLAR AMOUNT IS "
027400                      W05-TOTAL-VALUE-ALT.
027500          MOVE W05-TOTAL-VALUE-WIDE TO W02-MONEY-SOURCE.
027600          MOVE W02-MONEY-SOURCE TO W02-TXN-TOTAL-EDIT.
027700          MOVE TX-QUANTITY OF TRANSACTIONS-WORK-RECORD TO W02-QTY-EDIT.
027800          MOVE TX-PRICE OF TRANSACTIONS-WORK-RECORD TO W02-MONEY-SOURCE.
027900          MOVE W02-MONEY-SOURCE TO W02-TXN-PRICE-EDIT.
028000          STRING TX-TS-YEAR OF TRANSACTIONS-WORK-RECORD
028100                     DELIMITED BY SIZE
028200                 "-" DELIMITED BY SIZE
028300                 TX-TS-MONTH OF TRANSACTIONS-WORK-RECORD
028400                     DELIMITED BY SIZE
028500                 "-" DELIMITED BY SIZE
028600                 TX-TS-DAY OF TRANSACTIONS-WORK-RECORD
028700                     DELIMITED BY SIZE
028800                 " " DELIMITED BY SIZE
028900                 TX-TS-HOUR OF TRANSACTIONS-WORK-RECORD
029000                     DELIMITED BY SIZE
029100                 ":" DELIMITED BY SIZE
029200                 TX-TS-MINUTE OF TRANSACTIONS-WORK-RECORD
029300                     DELIMITED BY SIZE
029400                 ":" DELIMITED BY SIZE
029500                 TX-TS-SECOND OF TRANSACTIONS-WORK-RECORD
029600                     DELIMITED BY SIZE
029700                 "," DELIMITED BY SIZE
029800                 TX-TYPE OF TRANSACTIONS-WORK-RECORD DELIMITED BY SIZE
029900                 "," DELIMITED BY SIZE
030000                 TX-SYMBOL OF TRANSACTIONS-WORK-RECORD
030100                     DELIMITED BY SIZE
030200                 "," DELIMITED BY SIZE
030300                 TX-NAME OF TRANSACTIONS-WORK-RECORD DELIMITED BY SIZE
030400                 "," DELIMITED BY SIZE
030500                 W02-QTY-EDIT DELIMITED BY SIZE
030600                 "," DELIMITED BY SIZE
030700                 W02-TXN-PRICE-EDIT DELIMITED BY SIZE
030800                 "," DELIMITED BY SIZE
030900                 W02-TXN-TOTAL-EDIT DELIMITED BY SIZE
031000              INTO W06-CSV-LINE.
031100          WRITE TRANSACTIONS-OUT-LINE FROM W06-CSV-LINE.
031200          ADD 1 TO W01-TXN-LINES.
031300          IF NOT TO-OK
031400              DISPLAY "PTEXPORT WRITE FAILED TRANSACTIONS-OUT "
031500                      TO-FILE-STATUS
031600              DISPLAY "PTEXPORT RECORD IMAGE " TRANSACTIONS-WORK-RAW.
031700          PERFORM 3100-READ-TXN THRU 3100-EXIT.
031800      3200-EXIT.
031900          EXIT.
032000*****************************************************************
032100*    CSV EXPORT SECTION 3 - SUMMARY (TOTALS, THEN ONE LINE PER
032200*    ASSET WITH ITS PERCENT OF TOTAL VALUE).
032300*****************************************************************
032400      4000-EXPORT-SUMMARY.
032500          READ METRICS-WORK
032600              AT END
032700                  DISPLAY "PTEXPORT METRICS-WORK EMPTY - RAW IMAGE "
032800                          METRICS-WORK-RAW.
032900          MOVE MT-TOTAL-VALUE TO W02-MONEY-SOURCE.
033000          MOVE W02-MONEY-SOURCE TO W02-MKT-VALUE-EDIT.
033100          STRING "TotalValue," DELIMITED BY SIZE
033200                 W02-MKT-VALUE-EDIT DELIMITED BY SIZE
033300              INTO W06-CSV-LINE.
033400          WRITE SUMMARY-OUT-LINE FROM W06-CSV-LINE.
033500          MOVE MT-ASSET-COUNT TO W02-QTY-EDIT.
033600          STRING "AssetCount," DELIMITED BY SIZE
033700                 W02-QTY-EDIT DELIMITED BY SIZE
033800              INTO W06-CSV-LINE.
033900          WRITE SUMMARY-OUT-LINE FROM W06-CSV-LINE.
034000          MOVE MT-TRANSACTION-COUNT TO W02-QTY-EDIT.
034100          STRING "TransactionCount," DELIMITED BY SIZE
034200                 W02-QTY-EDIT DELIMITED BY SIZE
034300              INTO W06-CSV-LINE.
034400          WRITE SUMMARY-OUT-LINE FROM W06-CSV-LINE.
034500          STRING "Symbol,Quantity,MarketValue,PercentOfTotal"
034600              DELIMITED BY SIZE
034700              INTO W06-CSV-LINE.
034800          WRITE SUMMARY-OUT-LINE FROM W06-CSV-LINE.
034900*         SECOND PASS OVER HOLDINGS-WORK - SEE CHANGE LOG 11-140613.
035000*         THE FIRST PASS (SECTION 2000) ALREADY DRAINED THIS FILE, SO
035100*         IT IS CLOSED AND REOPENED HERE TO REWIND IT, RATHER THAN
035200*         REUSING PTANLYZ'S ALLOC-WORK, WHICH SKIPS ANY SYMBOL WHEN
035300*         THE PORTFOLIO'S TOTAL VALUE HAS GONE TO ZERO.
035400          CLOSE HOLDINGS-WORK.
035500          OPEN INPUT HOLDINGS-WORK.
035600          MOVE "YES" TO W00-MORE-SUMMARY.
035700          PERFORM 4100-READ-SUMM-HOLDING THRU 4100-EXIT.
035800          PERFORM 4200-WRITE-SUMM-LINE THRU 4200-EXIT
035900              UNTIL W00-NO-MORE-SUMMARY.
036000      4000-EXIT.
036100          EXIT.
036200*****************************************************************
036300      4100-READ-SUMM-HOLDING.
036400          READ HOLDINGS-WORK
036500              AT END
036600                  MOVE "NO " TO W00-MORE-SUMMARY
036700                  GO TO 4100-EXIT.
036800      4100-EXIT.
036900          EXIT.
037000*****************************************************************
037010*    EDIT ONE ASSET'S SUMMARY ROW - QUANTITY, MARKET VALUE, AND
037020*    ITS PERCENT OF PORTFOLIO TOTAL VALUE (ZERO WHEN THE PORTFOLIO
037030*    TOTAL HAS GONE TO ZERO - PA-433 - RATHER THAN A DIV BY ZERO).
037040*****************************************************************
037100      4200-WRITE-SUMM-LINE.
037200          MOVE HD-QUANTITY OF HOLDINGS-WORK-RECORD TO W02-QTY-EDIT.
037300          MOVE HD-MARKET-VALUE OF HOLDINGS-WORK-RECORD
037400              TO W02-MONEY-SOURCE.
037500          MOVE W02-MONEY-SOURCE TO W02-MKT-VALUE-EDIT.
037600          IF MT-TOTAL-VALUE = ZERO
037700              MOVE ZERO TO W04-PCT-SOURCE
037800          ELSE
037900              COMPUTE W04-PCT-SOURCE ROUNDED =
038000                  (HD-MARKET-VALUE OF HOLDINGS-WORK-RECORD /
038100                   MT-TOTAL-VALUE) * 100.
038200          MOVE W04-PCT-SOURCE TO W04-PCT-EDIT.
038300          STRING HD-SYMBOL OF HOLDINGS-WORK-RECORD DELIMITED BY SIZE
038400                 "," DELIMITED BY SIZE
038500                 W02-QTY-EDIT DELIMITED BY SIZE
038600                 "," DELIMITED BY SIZE
038700                 W02-MKT-VALUE-EDIT DELIMITED BY SIZE
038800                 "," DELIMITED BY SIZE
038900                 W04-PCT-EDIT DELIMITED BY SIZE
039000              INTO W06-CSV-LINE.
039100          WRITE SUMMARY-OUT-LINE FROM W06-CSV-LINE.
039200          ADD 1 TO W01-SUMMARY-LINES.
039300          PERFORM 4100-READ-SUMM-HOLDING THRU 4100-EXIT.
039400      4200-EXIT.
039500          EXIT.
039600*****************************************************************
039610*    CLOSE ALL SIX FILES AND ECHO THE LINE COUNTS TO THE OPERATOR
039620*    CONSOLE - THE FIRST THING SUPPORT CHECKS WHEN A DOWNSTREAM
039630*    SPREADSHEET TOOL COMES UP SHORT A ROW.
039640*****************************************************************
039700      9000-TERMINATE.
039800          CLOSE HOLDINGS-WORK.
039900          CLOSE TRANSACTIONS-WORK.
040000          CLOSE METRICS-WORK.
040100          CLOSE HOLDINGS-OUT.
040200          CLOSE TRANSACTIONS-OUT.
040300          CLOSE SUMMARY-OUT.
040400          DISPLAY "PTEXPORT COMPLETE - HOLDING LINES "
040500                  W01-HOLD-LINES " TRANSACTION LINES "
040600                  W01-TXN-LINES " SUMMARY LINES "
040700                  W01-SUMMARY-LINES.
040800      9000-EXIT.
040900          EXIT.
