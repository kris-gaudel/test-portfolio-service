000100*    (c) 1989, 2003 MERIDIAN TRUST DATA CENTER.  ALL RIGHTS RESERVED.
000200*    THIS PROGRAM AND ITS COPYBOOKS ARE UNPUBLISHED PROPRIETARY
000300*    SOURCE CODE OF MERIDIAN TRUST DATA CENTER.  NOT FOR RELEASE
000400*    OUTSIDE THE PORTFOLIO ACCOUNTING GROUP WITHOUT AUTHORIZATION.
000500      IDENTIFICATION DIVISION.
000600      PROGRAM-ID.    PTPOST.
000700      AUTHOR.        R A BRANNIGAN.
000800      INSTALLATION.  MERIDIAN TRUST DATA CENTER - PORTFOLIO ACCTG.
000900      DATE-WRITTEN.  03/14/1989.
001000      DATE-COMPILED.
001100      SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*****************************************************************
001300*    PTPOST  -  NIGHTLY PORTFOLIO POSTING RUN, STEP 1 OF 4
001400*
001500*    READS THE LEDGER OF BUY/SELL LINES FOR ONE INVESTOR'S
001600*    PORTFOLIO (TRANSACTIONS-IN, PRESORTED BY TIMESTAMP), VALIDATES
001700*    EACH LINE, POSTS IT AGAINST THE RUNNING HOLDINGS TABLE (BUY
001800*    RECOMPUTES THE WEIGHTED-AVERAGE COST, SELL REDUCES QUANTITY),
001900*    PRICES THE SURVIVING HOLDINGS THROUGH PTPRICE, AND HANDS THE
002000*    RESULT TO STEP 2 (PTANLYZ) VIA HOLDINGS-WORK/CONTROL-WORK, AND
002100*    ECHOES EVERY LINE IT ACTUALLY POSTS TO TRANSACTIONS-WORK SO
002200*    STEP 4 (PTEXPORT) NEVER HAS TO REREAD OR REVALIDATE THE RAW
002300*    LEDGER TO GET A POSTED-ONLY TRANSACTION HISTORY.
002400*
002500*    A LINE THAT FAILS VALIDATION IS NOT POSTED.  IT IS LOGGED TO
002600*    SYSOUT AND SKIPPED - THE REST OF THE LEDGER STILL RUNS.  THIS
002700*    RUN DOES NOT ABEND ON A BAD LINE (SEE REJECT-COUNT IN THE
002800*    CONTROL-WORK RECORD FOR THE OPERATOR'S RECONCILEMENT COUNT).
002900*****************************************************************
003000*    CHANGE LOG
003100*    03-140389  RAB  INITIAL WRITE OF POSTING STEP
003200*    09-020590  RAB  ADDED SELL-EXCEEDS-HOLDING REJECT (WAS SILENTLY
003300*                    CLAMPING QUANTITY TO ZERO - PORT ACCTG PROBLEM
003400*                    TICKET PA-114)
003500*    06-110691  JMK  AVERAGE COST WIDENED TO 4 DECIMALS - REPEATED
003600*                    BUYS ON A THIN NAME WERE DRIFTING A PENNY OVER
003700*                    A QUARTER (TICKET PA-206)
003800*    01-220293  JMK  ADD DISTINCT-SYMBOL COUNT TO CONTROL-WORK FOR
003900*                    STEP 2 ASSET COUNT
004000*    08-150894  RAB  CALL OUT TO PTPRICE FOR CURRENT PRICING INSTEAD
004100*                    OF READING QUOTE.IT DIRECTLY - PRICE FEED IS
004200*                    NOW A FLAT FILE, NOT AN INDEXED FILE (PA-260)
004300*    11-301296  DLG  REJECT LOGGING NOW SHOWS THE OFFENDING LINE
004400*                    NUMBER FOR OPERATIONS (PA-318)
004500*    04-070199  DLG  Y2K - TIMESTAMP COMPARE NOW FULL 4-DIGIT YEAR,
004600*                    RETIRED THE 2-DIGIT YEAR WORK FIELDS
004700*    10-121200  RAB  HOLDING TABLE SIZE RAISED TO 200 SYMBOLS FOR
004800*                    THE COMBINED STOCK/CRYPTO BOOK (PA-355)
004900*    05-030402  JMK  ROUNDED CLAUSE ADDED TO AVERAGE-COST COMPUTE -
005000*                    AUDIT FOUND TRUNCATION INSTEAD OF ROUNDING
005100*                    ON THE FOURTH DECIMAL (PA-401)
005200*    02-170805  DLG  CONTROL-WORK NOW CARRIES REJECT-COUNT SEPARATE
005300*                    FROM TRANSACTION-COUNT FOR THE BALANCING REPORT
005400*    06-090612  RAB  ADDED TRANSACTIONS-WORK OUTPUT - STEP 4 WAS
005500*                    RE-READING TRANSACTIONS-IN DIRECTLY AND SHOWING
005600*                    REJECTED LINES ON THE TRANSACTION CSV, WHICH THE
005700*                    PORTFOLIO ACCTG SUPERVISOR CAUGHT WHEN A REJECTED
005800*                    OVERSELL SHOWED UP IN A CUSTOMER-FACING SPREADSHEET
005900*                    (TICKET PA-449 - POSTED LINES ONLY FROM NOW ON)
005950*    07-050314  JMK  GUARD ADDED ON THE HOLDING TABLE - A RUNAWAY OR
005960*                    DUPLICATE-SYMBOL FEED COULD RUN PAST THE 200-ENTRY
005970*                    OCCURS CLAUSE AND CORRUPT WORKING STORAGE.  A NEW
005980*                    SYMBOL PAST THE LIMIT IS NOW REJECTED AND LOGGED
005990*                    INSTEAD OF SUBSCRIPTED OUT OF BOUNDS (PA-461)
005992*    03-260814  RAB  2100-FIND-OR-ADD-HOLDING SPLIT INTO A SEARCH-
005994*                    ONLY 2100-FIND-HOLDING AND A NEW 2110-ADD-
005996*                    HOLDING.  A SELL AGAINST A SYMBOL NEVER SEEN
005998*                    WAS BEING REJECTED CORRECTLY BUT WAS ALSO
006000*                    ADDING A PHANTOM ZERO-QUANTITY ROW TO THE
006002*                    HOLDING TABLE FIRST - THE ROW SURVIVED TO
006004*                    HOLDINGS-WORK/HOLDINGS-OUT AND INFLATED THE
006006*                    ASSET COUNT.  ONLY A BUY MAY ADD A ROW NOW
006008*                    (TICKET PA-465)
006012*    05-100914  JMK  HOLDING TABLE AND MATH WORK FIELDS (QUANTITY,
006014*                    AVERAGE PRICE, CURRENT PRICE) CONVERTED FROM
006016*                    COMP-3 TO COMP-5 - THE SHOP HAS NEVER USED
006018*                    PACKED-DECIMAL WORK FIELDS ON THIS BOX, ONLY
006020*                    BINARY, AND AN INTERNAL AUDIT OF THE STOCKAPP
006022*                    COPYBOOKS FLAGGED THE COMP-3 USAGE HERE AS
006024*                    OUT OF PATTERN (PA-466)
006026*****************************************************************
006100      ENVIRONMENT DIVISION.
006200      CONFIGURATION SECTION.
006300      SOURCE-COMPUTER.  USL-486.
006400      OBJECT-COMPUTER.  USL-486.
006500      SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006600      INPUT-OUTPUT SECTION.
006700      FILE-CONTROL.
006800          SELECT TRANSACTIONS-IN ASSIGN TO "TRANSIN"
006900              ORGANIZATION IS LINE SEQUENTIAL
007000              FILE STATUS IS TI-FILE-STATUS.
007100          SELECT HOLDINGS-WORK ASSIGN TO "HOLDWORK"
007200              ORGANIZATION IS LINE SEQUENTIAL
007300              FILE STATUS IS HW-FILE-STATUS.
007400          SELECT CONTROL-WORK ASSIGN TO "CTLWORK"
007500              ORGANIZATION IS LINE SEQUENTIAL
007600              FILE STATUS IS CW-FILE-STATUS.
007700          SELECT TRANSACTIONS-WORK ASSIGN TO "TXNWORK"
007800              ORGANIZATION IS LINE SEQUENTIAL
007900              FILE STATUS IS TW-FILE-STATUS.
008000      DATA DIVISION.
008100      FILE SECTION.
008200      FD  TRANSACTIONS-IN
008300          LABEL RECORDS ARE STANDARD.
008400      01  TRANSACTIONS-IN-RECORD.
008500          COPY TRANSACT.
008600      FD  TRANSACTIONS-WORK
008700          LABEL RECORDS ARE STANDARD.
008800      01  TRANSACTIONS-WORK-RECORD.
008900          COPY TRANSACT.
009000      01  TRANSACTIONS-WORK-RAW REDEFINES TRANSACTIONS-WORK-RECORD
009100                                    PIC X(92).
009200      FD  HOLDINGS-WORK
009300          LABEL RECORDS ARE STANDARD.
009400      01  HOLDINGS-WORK-RECORD.
009500          COPY HOLDREC.
009600      01  HOLDINGS-WORK-RAW REDEFINES HOLDINGS-WORK-RECORD
009700                                    PIC X(95).
009800      FD  CONTROL-WORK
009900          LABEL RECORDS ARE STANDARD.
010000      01  CONTROL-WORK-RECORD.
010100          COPY CTLREC.
010200      WORKING-STORAGE SECTION.
010300*****************************************************************
010400*    FILE STATUS SWITCHES
010500*****************************************************************
010600      01  TI-FILE-STATUS              PIC X(02).
010700          88  TI-OK                        VALUE "00".
010800          88  TI-EOF                       VALUE "10".
010900      01  HW-FILE-STATUS               PIC X(02).
011000          88  HW-OK                        VALUE "00".
011100      01  CW-FILE-STATUS               PIC X(02).
011200          88  CW-OK                        VALUE "00".
011300      01  TW-FILE-STATUS               PIC X(02).
011400          88  TW-OK                        VALUE "00".
011500*****************************************************************
011600*    RUN SWITCHES AND COUNTERS
011700*****************************************************************
011800      01  W00-SWITCHES.
011900          05  W00-MORE-TRANSACTIONS    PIC X(03)   VALUE "YES".
012000              88  W00-NO-MORE-TXNS                 VALUE "NO ".
012100          05  W00-VALID-TXN            PIC X(01)   VALUE "Y".
012200              88  W00-TXN-IS-VALID                 VALUE "Y".
012300              88  W00-TXN-IS-INVALID               VALUE "N".
012400          05  W00-SYMBOL-FOUND         PIC X(01)   VALUE "N".
012450              88  W00-SYMBOL-WAS-FOUND             VALUE "Y".
012460          05  W00-HOLD-TABLE-FULL      PIC X(01)   VALUE "N".
012470              88  W00-TABLE-IS-FULL                VALUE "Y".
012600      01  W01-COUNTERS COMP.
012700          05  W01-TXN-LINE-NBR         PIC S9(07)  VALUE ZERO.
012800          05  W01-TXN-POSTED-CNT       PIC S9(07)  VALUE ZERO.
012900          05  W01-TXN-REJECT-CNT       PIC S9(07)  VALUE ZERO.
013000          05  W01-HOLD-CNT             PIC S9(05)  VALUE ZERO.
013100          05  W01-HOLD-IX              PIC S9(05)  VALUE ZERO.
013200          05  W01-HOLD-SUB             PIC S9(05)  VALUE ZERO.
013210*****************************************************************
013220*    HOLDING TABLE CEILING - MUST MATCH THE OCCURS CLAUSE ON
013230*    W02-HOLD-ENTRY BELOW.  CHECKED BY 2110-ADD-HOLDING BEFORE A
013240*    NEW SYMBOL IS ADDED (PA-461).
013250*****************************************************************
013260      77  W07-MAX-HOLDINGS             PIC S9(05) COMP VALUE 200.
013300*****************************************************************
013400*    IN-MEMORY HOLDINGS TABLE - ONE ENTRY PER DISTINCT SYMBOL
013500*    SEEN SO FAR.  200 ENTRIES COVERS THE COMBINED STOCK/CRYPTO
013600*    BOOK (SEE CHANGE LOG 10-121200).
013700*****************************************************************
013800      01  W02-HOLDING-TABLE.
013900          05  W02-HOLD-ENTRY OCCURS 200 TIMES
014000                  INDEXED BY W02-HOLD-NX.
014100              10  W02-SYMBOL           PIC X(10).
014200              10  W02-NAME             PIC X(30).
014300              10  W02-ASSET-CLASS      PIC X(06).
014400              10  W02-QUANTITY         PIC S9(07)  COMP-5.
014500              10  W02-AVG-PRICE        PIC S9(09)V9999 COMP-5.
014600              10  W02-CURRENT-PRICE    PIC S9(09)V99   COMP-5.
014700*****************************************************************
014800*    ALTERNATE VIEW OF THE CURRENT LEDGER LINE - REDEFINES THE
014900*    TIMESTAMP AS A SINGLE SORTABLE PICTURE FOR THE EOF-OUT-OF-
015000*    SEQUENCE CHECK IN 2000-VALIDATE-TXN.
015100*****************************************************************
015200      01  W03-TXN-TIMESTAMP-NUM        PIC 9(14).
015300      01  W03-TXN-TIMESTAMP-PARTS REDEFINES W03-TXN-TIMESTAMP-NUM.
015400          05  W03-TS-YEAR              PIC 9(04).
015500          05  W03-TS-MONTH             PIC 9(02).
015600          05  W03-TS-DAY               PIC 9(02).
015700          05  W03-TS-HOUR              PIC 9(02).
015800          05  W03-TS-MINUTE            PIC 9(02).
015900          05  W03-TS-SECOND            PIC 9(02).
016000      01  W03-PRIOR-TIMESTAMP-NUM      PIC 9(14) VALUE ZERO.
016100      01  W03-PRIOR-TIMESTAMP-PARTS REDEFINES W03-PRIOR-TIMESTAMP-NUM.
016200          05  W03-PRIOR-YEAR           PIC 9(04).
016300          05  W03-PRIOR-MONTH          PIC 9(02).
016400          05  W03-PRIOR-DAY            PIC 9(02).
016500          05  W03-PRIOR-HOUR           PIC 9(02).
016600          05  W03-PRIOR-MINUTE         PIC 9(02).
016700          05  W03-PRIOR-SECOND         PIC 9(02).
016800*****************************************************************
016900*    WORK FIELDS FOR THE AVERAGE-COST AND MARKET-VALUE MATH
017000*****************************************************************
017100      01  W04-MATH-FIELDS COMP-5.
017200          05  W04-NEW-QUANTITY         PIC S9(07).
017300          05  W04-NEW-AVG-PRICE        PIC S9(09)V9999.
017400          05  W04-OLD-COST-VALUE       PIC S9(16)V9999.
017500          05  W04-NEW-COST-VALUE       PIC S9(16)V9999.
017600          05  W04-TOTAL-COST-VALUE     PIC S9(16)V9999.
017700*****************************************************************
017800*    LINKAGE TO PTPRICE (SUBPROGRAM) - ONE SYMBOL IN, ONE PRICE
017900*    AND A FOUND-FLAG OUT.  SEE PTPRICE.CBL FOR THE TABLE-LOAD/
018000*    SEARCH LOGIC AGAINST PRICES-IN.
018100*****************************************************************
018200      01  W05-PRICE-LOOKUP-SYMBOL      PIC X(10).
018300      01  W05-PRICE-LOOKUP-PRICE       PIC 9(09)V99 COMP-5.
018400      01  W05-PRICE-LOOKUP-FOUND       PIC X(01).
018500          88  W05-PRICE-WAS-FOUND               VALUE "Y".
018600*****************************************************************
018700*    REJECT LOG LINE - BUILT AND DISPLAYED, NOT WRITTEN TO A
018800*    FILE (SPEC HAS NO REJECT FILE) - SAME SHAPE AS THE SHOP'S
018900*    OLD LOGREC/LOGMSG-ERR HABIT IN THE STOCKAPP PROGRAMS.
019000*****************************************************************
019100      01  W06-REJECT-LINE.
019200          05  FILLER                   PIC X(14) VALUE
019300              "PTPOST REJECT ".
019400          05  W06-LINE-NBR             PIC ZZZZZZ9.
019500          05  FILLER                   PIC X(09) VALUE " SYMBOL=".
019600          05  W06-SYMBOL               PIC X(10).
019700          05  FILLER                   PIC X(08) VALUE " REASON=".
019800          05  W06-REASON               PIC X(40).
019900      PROCEDURE DIVISION.
020000      0000-MAIN-LINE.
020100          PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020200          PERFORM 2000-VALIDATE-TXN THRU 2000-EXIT
020300              UNTIL W00-NO-MORE-TXNS.
020400          PERFORM 4000-PRICE-HOLDINGS THRU 4000-EXIT
020500              VARYING W01-HOLD-IX FROM 1 BY 1
020600              UNTIL W01-HOLD-IX > W01-HOLD-CNT.
020700          PERFORM 5000-WRITE-HOLDINGS THRU 5000-EXIT.
020800          PERFORM 6000-WRITE-CONTROL THRU 6000-EXIT.
020900          PERFORM 9000-TERMINATE THRU 9000-EXIT.
021000          STOP RUN.
021100*****************************************************************
021200      1000-INITIALIZE.
021300          OPEN INPUT TRANSACTIONS-IN.
021400          IF NOT TI-OK
021500              DISPLAY "PTPOST OPEN FAILED TRANSACTIONS-IN "
021600                      TI-FILE-STATUS
021700              MOVE "NO " TO W00-MORE-TRANSACTIONS
021800              GO TO 1000-EXIT.
021900          OPEN OUTPUT HOLDINGS-WORK.
022000          OPEN OUTPUT CONTROL-WORK.
022100          OPEN OUTPUT TRANSACTIONS-WORK.
022200          PERFORM 1100-READ-TXN THRU 1100-EXIT.
022300      1000-EXIT.
022400          EXIT.
022500*****************************************************************
022600      1100-READ-TXN.
022700          READ TRANSACTIONS-IN
022800              AT END
022900                  MOVE "NO " TO W00-MORE-TRANSACTIONS
023000                  GO TO 1100-EXIT.
023100          ADD 1 TO W01-TXN-LINE-NBR.
023200          MOVE TX-TS-YEAR OF TRANSACTIONS-IN-RECORD TO W03-TS-YEAR
023300          MOVE TX-TS-MONTH OF TRANSACTIONS-IN-RECORD TO W03-TS-MONTH
023400          MOVE TX-TS-DAY OF TRANSACTIONS-IN-RECORD TO W03-TS-DAY
023500          MOVE TX-TS-HOUR OF TRANSACTIONS-IN-RECORD TO W03-TS-HOUR
023600          MOVE TX-TS-MINUTE OF TRANSACTIONS-IN-RECORD TO W03-TS-MINUTE
023700          MOVE TX-TS-SECOND OF TRANSACTIONS-IN-RECORD TO W03-TS-SECOND
023800          IF W03-TXN-TIMESTAMP-NUM < W03-PRIOR-TIMESTAMP-NUM
023900              DISPLAY "PTPOST WARNING - LEDGER OUT OF SEQUENCE AT LINE "
024000                      W01-TXN-LINE-NBR " PRIOR YEAR "
024100                      W03-PRIOR-YEAR
024200          END-IF
024300          MOVE W03-TXN-TIMESTAMP-NUM TO W03-PRIOR-TIMESTAMP-NUM.
024400      1100-EXIT.
024500          EXIT.
024600*****************************************************************
024700*    VALIDATE ONE LEDGER LINE (TRADE VALIDATION / POSTING UNIT):
024800*    QUANTITY AND PRICE MUST BE POSITIVE, A SELL MUST NOT EXCEED
024900*    THE CURRENTLY-HELD QUANTITY, AND A SELL OF A SYMBOL NEVER
025000*    HELD IS REJECTED WITHOUT TOUCHING THE HOLDING TABLE -
025010*    2100-FIND-HOLDING ONLY SEARCHES, ONLY A BUY THAT NEEDS ONE
025020*    MAY ADD A NEW ENTRY, VIA 2110-ADD-HOLDING (PA-465 - A
025030*    REJECTED NO-HOLDING SELL WAS LEAVING A PHANTOM ZERO-QTY
025040*    HOLDING BEHIND).  A BAD LINE IS LOGGED AND SKIPPED, NOT
025050*    ABENDED.
025100*****************************************************************
025200      2000-VALIDATE-TXN.
025300          SET W00-TXN-IS-VALID TO TRUE.
025400          MOVE SPACES TO W06-REASON.
025500          IF TX-QUANTITY OF TRANSACTIONS-IN-RECORD NOT > ZERO
025600              SET W00-TXN-IS-INVALID TO TRUE
025700              MOVE "QUANTITY NOT POSITIVE" TO W06-REASON
025800          ELSE
025900          IF TX-PRICE OF TRANSACTIONS-IN-RECORD NOT > ZERO
026000              SET W00-TXN-IS-INVALID TO TRUE
026100              MOVE "PRICE NOT POSITIVE" TO W06-REASON.
026200          IF W00-TXN-IS-VALID
026210              PERFORM 2100-FIND-HOLDING THRU 2100-EXIT
026220              IF TX-IS-SELL OF TRANSACTIONS-IN-RECORD
026230                  IF NOT W00-SYMBOL-WAS-FOUND
026240                      SET W00-TXN-IS-INVALID TO TRUE
026250                      MOVE "SELL - NO HOLDING ON RECORD"
026260                          TO W06-REASON
026270                  ELSE
026280                      IF W02-QUANTITY (W01-HOLD-SUB) <
026290                                      TX-QUANTITY OF
026300                                      TRANSACTIONS-IN-RECORD
026310                          SET W00-TXN-IS-INVALID TO TRUE
026320                          MOVE "SELL EXCEEDS HELD QUANTITY"
026330                              TO W06-REASON
026340                      END-IF
026350                  END-IF
026360              ELSE
026370                  IF NOT W00-SYMBOL-WAS-FOUND
026380                      PERFORM 2110-ADD-HOLDING THRU 2110-EXIT
026390                      IF W00-TABLE-IS-FULL
026400                          SET W00-TXN-IS-INVALID TO TRUE
026410                          MOVE "HOLDING TABLE FULL - SYMBOL "
026420                                "REJECTED" TO W06-REASON
026430                      END-IF
026440                  END-IF
026450              END-IF.
027500          IF W00-TXN-IS-INVALID
027600              ADD 1 TO W01-TXN-REJECT-CNT
027700              MOVE W01-TXN-LINE-NBR TO W06-LINE-NBR
027800              MOVE TX-SYMBOL OF TRANSACTIONS-IN-RECORD TO W06-SYMBOL
027900              DISPLAY W06-REJECT-LINE
028000          ELSE
028100              IF TX-IS-BUY OF TRANSACTIONS-IN-RECORD
028200                  PERFORM 3000-POST-BUY THRU 3000-EXIT
028300              ELSE
028400                  PERFORM 3100-POST-SELL THRU 3100-EXIT
028500              END-IF
028600              PERFORM 3200-WRITE-TXN-WORK THRU 3200-EXIT
028700              ADD 1 TO W01-TXN-POSTED-CNT.
028800          PERFORM 1100-READ-TXN THRU 1100-EXIT.
028900      2000-EXIT.
029000          EXIT.
029100*****************************************************************
029200*    LOCATE THE HOLDING ENTRY FOR THE CURRENT LINE'S SYMBOL.
029210*    SEARCH ONLY - NEVER ADDS A ROW.  A SELL THAT MISSES HERE IS
029220*    REJECTED BY 2000-VALIDATE-TXN WITHOUT MUTATING THE TABLE
029230*    (PA-465).
029300*****************************************************************
029400      2100-FIND-HOLDING.
029500          SET W00-SYMBOL-FOUND TO FALSE.
029600          SET W01-HOLD-SUB TO 1.
029700          SEARCH W02-HOLD-ENTRY VARYING W01-HOLD-SUB
029800              AT END
029900                  NEXT SENTENCE
030000              WHEN W02-SYMBOL (W01-HOLD-SUB) =
030100                      TX-SYMBOL OF TRANSACTIONS-IN-RECORD
030200                  SET W00-SYMBOL-WAS-FOUND TO TRUE.
030300      2100-EXIT.
030400          EXIT.
030500*****************************************************************
030600*    ADD A NEW ZERO-QUANTITY HOLDING ENTRY - CALLED ONLY WHEN A
030700*    BUY NEEDS ONE (HOLDINGS ENGINE STEP 2).  A SELL NEVER REACHES
030800*    THIS PARAGRAPH; A SELL AGAINST A SYMBOL 2100-FIND-HOLDING
030900*    DID NOT FIND IS REJECTED IN 2000-VALIDATE-TXN INSTEAD
031000*    (PA-465).
031100*****************************************************************
031200      2110-ADD-HOLDING.
031300          SET W00-HOLD-TABLE-FULL TO FALSE.
031400          IF W01-HOLD-CNT >= W07-MAX-HOLDINGS
031500              SET W00-TABLE-IS-FULL TO TRUE
031600              DISPLAY "PTPOST HOLDING TABLE FULL AT "
031610                      W07-MAX-HOLDINGS " ENTRIES - SYMBOL "
031620                      TX-SYMBOL OF TRANSACTIONS-IN-RECORD
031630                      " REJECTED"
031640          ELSE
031650              ADD 1 TO W01-HOLD-CNT
031660              MOVE W01-HOLD-CNT TO W01-HOLD-SUB
031670              MOVE TX-SYMBOL OF TRANSACTIONS-IN-RECORD
031680                  TO W02-SYMBOL (W01-HOLD-SUB)
031690              MOVE TX-NAME OF TRANSACTIONS-IN-RECORD
031691                  TO W02-NAME (W01-HOLD-SUB)
031692              MOVE TX-ASSET-CLASS OF TRANSACTIONS-IN-RECORD
031693                  TO W02-ASSET-CLASS (W01-HOLD-SUB)
031694              MOVE ZERO TO W02-QUANTITY (W01-HOLD-SUB)
031695              MOVE ZERO TO W02-AVG-PRICE (W01-HOLD-SUB).
031696      2110-EXIT.
031697          EXIT.
031800*****************************************************************
031900*    POST A BUY - WEIGHTED-AVERAGE COST FORMULA:
032000*    NEW-AVG = ((OLD-QTY * OLD-AVG) + (TXN-QTY * TXN-PRICE))
032100*              / NEW-QTY, OR ZERO IF NEW-QTY = ZERO.
032200*****************************************************************
032300      3000-POST-BUY.
032400          COMPUTE W04-NEW-QUANTITY =
032500              W02-QUANTITY (W01-HOLD-SUB) +
032600              TX-QUANTITY OF TRANSACTIONS-IN-RECORD.
032700          IF W04-NEW-QUANTITY = ZERO
032800              MOVE ZERO TO W04-NEW-AVG-PRICE
032900          ELSE
033000              COMPUTE W04-OLD-COST-VALUE ROUNDED =
033100                  W02-QUANTITY (W01-HOLD-SUB) *
033200                  W02-AVG-PRICE (W01-HOLD-SUB)
033300              COMPUTE W04-NEW-COST-VALUE ROUNDED =
033400                  TX-QUANTITY OF TRANSACTIONS-IN-RECORD *
033500                  TX-PRICE OF TRANSACTIONS-IN-RECORD
033600              COMPUTE W04-NEW-AVG-PRICE ROUNDED =
033700                  (W04-OLD-COST-VALUE + W04-NEW-COST-VALUE)
033800                  / W04-NEW-QUANTITY.
033900          MOVE W04-NEW-QUANTITY TO W02-QUANTITY (W01-HOLD-SUB).
034000          MOVE W04-NEW-AVG-PRICE TO W02-AVG-PRICE (W01-HOLD-SUB).
034100      3000-EXIT.
034200          EXIT.
034300*****************************************************************
034400*    POST A SELL - QUANTITY DOWN, AVERAGE COST UNTOUCHED.  THE
034500*    OVERSELL CASE WAS ALREADY REJECTED IN 2000-VALIDATE-TXN.
034600*****************************************************************
034700      3100-POST-SELL.
034800          SUBTRACT TX-QUANTITY OF TRANSACTIONS-IN-RECORD
034900              FROM W02-QUANTITY (W01-HOLD-SUB).
035000      3100-EXIT.
035100          EXIT.
035200*****************************************************************
035300*    ECHO THE JUST-POSTED LEDGER LINE TO TRANSACTIONS-WORK, SO STEP
035400*    4'S TRANSACTION CSV NEVER SEES A REJECTED LINE (PA-449).
035500*****************************************************************
035600      3200-WRITE-TXN-WORK.
035700          MOVE TRANSACTIONS-IN-RECORD TO TRANSACTIONS-WORK-RECORD.
035800          WRITE TRANSACTIONS-WORK-RECORD.
035900          IF NOT TW-OK
036000              DISPLAY "PTPOST WRITE FAILED TRANSACTIONS-WORK "
036100                      TW-FILE-STATUS
036200              DISPLAY "PTPOST BAD RECORD IMAGE " TRANSACTIONS-WORK-RAW.
036300      3200-EXIT.
036400          EXIT.
036500*****************************************************************
036600*    PRICE FEED LOOKUP UNIT - CALL PTPRICE FOR EACH SURVIVING
036700*    HOLDING.  IF THE SYMBOL HAS NO PRICE-RECORD, PTPRICE RETURNS
036800*    NOT-FOUND AND THE HOLDING'S CURRENT PRICE DEFAULTS TO ITS
036900*    OWN AVERAGE COST (ZERO PERCENT UNREALIZED GAIN THIS RUN).
037000*****************************************************************
037100      4000-PRICE-HOLDINGS.
037200          MOVE W02-SYMBOL (W01-HOLD-IX) TO W05-PRICE-LOOKUP-SYMBOL.
037300          CALL "PTPRICE" USING W05-PRICE-LOOKUP-SYMBOL
037400                               W05-PRICE-LOOKUP-PRICE
037500                               W05-PRICE-LOOKUP-FOUND.
037600          IF NOT W05-PRICE-WAS-FOUND
037700              MOVE W02-AVG-PRICE (W01-HOLD-IX)
037800                  TO W05-PRICE-LOOKUP-PRICE.
037900          MOVE W05-PRICE-LOOKUP-PRICE TO
038000              W02-CURRENT-PRICE (W01-HOLD-IX).
038100      4000-EXIT.
038200          EXIT.
038300*****************************************************************
038400*    WRITE ONE HOLDINGS-WORK RECORD PER SURVIVING SYMBOL -
038500*    MARKET VALUE = QUANTITY * CURRENT PRICE.
038600*****************************************************************
038700      5000-WRITE-HOLDINGS.
038800          PERFORM 5100-WRITE-ONE-HOLDING THRU 5100-EXIT
038900              VARYING W01-HOLD-IX FROM 1 BY 1
039000              UNTIL W01-HOLD-IX > W01-HOLD-CNT.
039100      5000-EXIT.
039200          EXIT.
039300*****************************************************************
039400      5100-WRITE-ONE-HOLDING.
039500          MOVE W02-SYMBOL (W01-HOLD-IX) TO HD-SYMBOL.
039600          MOVE W02-NAME (W01-HOLD-IX) TO HD-NAME.
039700          MOVE W02-ASSET-CLASS (W01-HOLD-IX) TO HD-ASSET-CLASS.
039800          MOVE W02-QUANTITY (W01-HOLD-IX) TO HD-QUANTITY.
039900          MOVE W02-AVG-PRICE (W01-HOLD-IX) TO HD-AVG-PRICE.
040000          MOVE W02-CURRENT-PRICE (W01-HOLD-IX) TO HD-CURRENT-PRICE.
040100          COMPUTE HD-MARKET-VALUE ROUNDED =
040200              W02-QUANTITY (W01-HOLD-IX) *
040300              W02-CURRENT-PRICE (W01-HOLD-IX).
040400          MOVE SPACES TO FILLER OF HOLDINGS-WORK-RECORD.
040500          WRITE HOLDINGS-WORK-RECORD.
040600          IF NOT HW-OK
040700              DISPLAY "PTPOST WRITE FAILED HOLDINGS-WORK "
040800                      HW-FILE-STATUS
040900              DISPLAY "PTPOST BAD RECORD IMAGE " HOLDINGS-WORK-RAW.
041000      5100-EXIT.
041100          EXIT.
041200*****************************************************************
041300*    WRITE THE CONTROL/BALANCE RECORD FOR STEP 2 (PTANLYZ).
041400*****************************************************************
041500      6000-WRITE-CONTROL.
041600          MOVE W01-HOLD-CNT TO CT-ASSET-COUNT.
041700          MOVE W01-TXN-POSTED-CNT TO CT-TRANSACTION-COUNT.
041800          MOVE W01-TXN-REJECT-CNT TO CT-REJECT-COUNT.
041900          MOVE SPACES TO FILLER OF CONTROL-WORK-RECORD.
042000          WRITE CONTROL-WORK-RECORD.
042100          IF NOT CW-OK
042200              DISPLAY "PTPOST WRITE FAILED CONTROL-WORK "
042300                      CW-FILE-STATUS.
042400      6000-EXIT.
042500          EXIT.
042600*****************************************************************
042700      9000-TERMINATE.
042800          CLOSE TRANSACTIONS-IN.
042900          CLOSE HOLDINGS-WORK.
043000          CLOSE CONTROL-WORK.
043100          CLOSE TRANSACTIONS-WORK.
043200          DISPLAY "PTPOST COMPLETE - POSTED "
043300                  W01-TXN-POSTED-CNT " REJECTED "
043400                  W01-TXN-REJECT-CNT " ASSETS "
043500                  W01-HOLD-CNT.
043600      9000-EXIT.
043700          EXIT.
