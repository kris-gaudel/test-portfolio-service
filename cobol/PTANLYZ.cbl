000100*    (c) 1989, 2003 MERIDIAN TRUST DATA CENTER.  ALL RIGHTS RESERVED.
000200*    THIS PROGRAM AND ITS COPYBOOKS ARE UNPUBLISHED PROPRIETARY
000300*    SOURCE CODE OF MERIDIAN TRUST DATA CENTER.  NOT FOR RELEASE
000400*    OUTSIDE THE PORTFOLIO ACCOUNTING GROUP WITHOUT AUTHORIZATION.
000500      IDENTIFICATION DIVISION.
000600      PROGRAM-ID.    PTANLYZ.
000700      AUTHOR.        J M KOWALCZYK.
000800      INSTALLATION.  MERIDIAN TRUST DATA CENTER - PORTFOLIO ACCTG.
000900      DATE-WRITTEN.  03/22/1989.
001000      DATE-COMPILED.
001100      SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*****************************************************************
001300*    PTANLYZ  -  NIGHTLY PORTFOLIO POSTING RUN, STEP 2 OF 4
001400*
001500*    READS THE HOLDINGS-WORK AND CONTROL-WORK LEFT BY PTPOST, AND
001600*    REREADS TRANSACTIONS-WORK (STEP 1'S POSTED-ONLY ECHO OF THE
001700*    LEDGER) TO PRICE OUT REALIZED GAINS ON EVERY SELL.  COMPUTES
001800*    THE PORTFOLIO-LEVEL TOTALS, RETURN, VOLATILITY AND SHARPE
001900*    RATIO, AND BUILDS THE PER-ASSET ALLOCATION TABLE (SORTED HIGH
002000*    TO LOW) FOR STEP 3 (PTREPORT) AND STEP 4 (PTEXPORT).
002100*
002200*    REALIZED P&L USES EACH ASSET'S AVERAGE COST *AS IT STANDS
002300*    TONIGHT*, NOT THE AVERAGE COST AT THE TIME OF THE HISTORICAL
002400*    SALE.  THIS HAS ALWAYS BEEN THE SHOP'S METHOD - SEE THE
002500*    04-050793 ENTRY BELOW - AND IS NOT TO BE "FIXED".
002600*****************************************************************
002700*    CHANGE LOG
002800*    03-220389  JMK  INITIAL WRITE OF ANALYTICS STEP
002900*    04-050793  JMK  CONFIRMED WITH PORTFOLIO ACCTG SUPERVISOR THAT
003000*                    REALIZED P&L SHOULD USE TODAY'S AVERAGE COST,
003100*                    NOT THE COST AT TIME OF SALE - NOT A BUG,
003200*                    LEAVE AS IS (TICKET PA-131 CLOSED, NO CHANGE)
003300*    07-190994  RAB  ADDED VOLATILITY AND SHARPE RATIO CALCULATIONS
003400*                    PER NEW RISK REPORTING REQUIREMENT (PA-267)
003500*    02-081196  DLG  TOTAL RETURN PERCENT NOW DIVIDES BEFORE IT
003600*                    MULTIPLIES BY 100 - PRIOR ORDER WAS LOSING THE
003700*                    FOURTH DECIMAL ON SMALL PORTFOLIOS (PA-309)
003800*    04-070199  DLG  Y2K - NO DATE MATH IN THIS STEP, REVIEWED AND
003900*                    CLEARED FOR THE CENTURY ROLLOVER
004000*    09-141200  RAB  ALLOCATION TABLE NOW SORTED DESCENDING BEFORE
004100*                    HANDOFF TO STEP 3 - REPORT USED TO SORT IT
004200*                    ITSELF, MOVED THE WORK UP HERE (PA-361)
004300*    06-020503  JMK  GUARD ADDED FOR ZERO AVERAGE PRICE ON THE
004400*                    PER-ASSET RETURN PERCENT (DIV BY ZERO ABEND
004500*                    ON A HOLDING BOUGHT AT ZERO COST) (PA-418)
004550*    09-160712  RAB  REALIZED P&L NOW REREADS TRANSACTIONS-WORK
004560*                    (STEP 1'S POSTED-ONLY ECHO) INSTEAD OF
004570*                    TRANSACTIONS-IN DIRECTLY - A REJECTED OVERSELL
004580*                    STILL ON THE RAW LEDGER WAS FOUND AGAINST A
004590*                    SURVIVING HOLDING AND ADDED TO REALIZED P&L
004600*                    EVEN THOUGH IT WAS NEVER POSTED (PA-457)
004610*    10-200314  JMK  FLAT VOLATILITY AND RISK-FREE RATE PULLED OUT
004620*                    OF THE SHARPE RATIO COMPUTE AS NAMED CONSTANTS
004630*                    RATHER THAN BARE LITERALS, SO THE NEXT AUDIT
004640*                    DOES NOT HAVE TO GUESS WHAT 15.0000 AND 2.00
004650*                    MEAN (PA-462)
004652*    05-100914  JMK  HOLDING TABLE, ALLOCATION TABLE, TOTALS AND
004654*                    THE SWAP-ENTRY WORK AREA CONVERTED FROM COMP-3
004656*                    TO COMP-5 TO MATCH THE REST OF THE SHOP'S
004658*                    BINARY WORK-FIELD PRACTICE - AN INTERNAL AUDIT
004659*                    OF THE STOCKAPP COPYBOOKS FLAGGED THE COMP-3
004660*                    USAGE HERE AS OUT OF PATTERN (PA-466)
004661*****************************************************************
004700      ENVIRONMENT DIVISION.
004800      CONFIGURATION SECTION.
004900      SOURCE-COMPUTER.  USL-486.
005000      OBJECT-COMPUTER.  USL-486.
005100      SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005200      INPUT-OUTPUT SECTION.
005300      FILE-CONTROL.
005400          SELECT TRANSACTIONS-WORK ASSIGN TO "TXNWORK"
005500              ORGANIZATION IS LINE SEQUENTIAL
005600              FILE STATUS IS TW-FILE-STATUS.
005700          SELECT HOLDINGS-WORK ASSIGN TO "HOLDWORK"
005800              ORGANIZATION IS LINE SEQUENTIAL
005900              FILE STATUS IS HW-FILE-STATUS.
006000          SELECT CONTROL-WORK ASSIGN TO "CTLWORK"
006100              ORGANIZATION IS LINE SEQUENTIAL
006200              FILE STATUS IS CW-FILE-STATUS.
006300          SELECT METRICS-WORK ASSIGN TO "METRWORK"
006400              ORGANIZATION IS LINE SEQUENTIAL
006500              FILE STATUS IS MW-FILE-STATUS.
006600          SELECT ALLOC-WORK ASSIGN TO "ALLCWORK"
006700              ORGANIZATION IS LINE SEQUENTIAL
006800              FILE STATUS IS AW-FILE-STATUS.
006900      DATA DIVISION.
007000      FILE SECTION.
007100      FD  TRANSACTIONS-WORK
007200          LABEL RECORDS ARE STANDARD.
007300      01  TRANSACTIONS-WORK-RECORD.
007400          COPY TRANSACT.
007500      01  TRANSACTIONS-WORK-RAW REDEFINES TRANSACTIONS-WORK-RECORD
007600                                    PIC X(92).
007700      FD  HOLDINGS-WORK
007800          LABEL RECORDS ARE STANDARD.
007900      01  HOLDINGS-WORK-RECORD.
008000          COPY HOLDREC.
008100      01  HOLDINGS-WORK-RAW REDEFINES HOLDINGS-WORK-RECORD
008200                                    PIC X(95).
008300      FD  CONTROL-WORK
008400          LABEL RECORDS ARE STANDARD.
008500      01  CONTROL-WORK-RECORD.
008600          COPY CTLREC.
008700      01  CONTROL-WORK-RAW REDEFINES CONTROL-WORK-RECORD
008800                                    PIC X(24).
008900      FD  METRICS-WORK
009000          LABEL RECORDS ARE STANDARD.
009100      01  METRICS-WORK-RECORD.
009200          COPY METRICS.
009300      FD  ALLOC-WORK
009400          LABEL RECORDS ARE STANDARD.
009500      01  ALLOC-WORK-RECORD.
009600          COPY ALLOCPCT.
009700      WORKING-STORAGE SECTION.
009800*****************************************************************
009900*    FILE STATUS SWITCHES
010000*****************************************************************
010100      01  TW-FILE-STATUS               PIC X(02).
010200          88  TW-OK                        VALUE "00".
010300      01  HW-FILE-STATUS               PIC X(02).
010400          88  HW-OK                        VALUE "00".
010500      01  CW-FILE-STATUS               PIC X(02).
010600          88  CW-OK                        VALUE "00".
010700      01  MW-FILE-STATUS               PIC X(02).
010800          88  MW-OK                        VALUE "00".
010900      01  AW-FILE-STATUS               PIC X(02).
011000          88  AW-OK                        VALUE "00".
011100*****************************************************************
011200*    RUN SWITCHES
011300*****************************************************************
011400      01  W00-SWITCHES.
011500          05  W00-MORE-HOLDINGS        PIC X(03)   VALUE "YES".
011600              88  W00-NO-MORE-HOLDINGS              VALUE "NO ".
011700          05  W00-MORE-TRANSACTIONS    PIC X(03)   VALUE "YES".
011800              88  W00-NO-MORE-TXNS                  VALUE "NO ".
011900          05  W00-SYMBOL-FOUND         PIC X(01)   VALUE "N".
012000              88  W00-SYMBOL-WAS-FOUND               VALUE "Y".
012100          05  W00-BEST-WORST-SET       PIC X(01)   VALUE "N".
012200              88  W00-BEST-WORST-ARE-SET             VALUE "Y".
012300      01  W01-COUNTERS COMP.
012400          05  W01-HOLD-CNT             PIC S9(05)  VALUE ZERO.
012500          05  W01-HOLD-IX              PIC S9(05)  VALUE ZERO.
012600          05  W01-HOLD-SUB             PIC S9(05)  VALUE ZERO.
012700          05  W01-ALLOC-CNT            PIC S9(05)  VALUE ZERO.
012800          05  W01-PASS-IX              PIC S9(05)  VALUE ZERO.
012900          05  W01-SWAP-IX              PIC S9(05)  VALUE ZERO.
013000          05  W01-TXN-COUNT-SAVE       PIC S9(07)  VALUE ZERO.
013010*****************************************************************
013020*    RISK CONSTANTS FOR 2200-CALC-RETURN-RISK - PULLED OUT OF THE
013030*    COMPUTE STATEMENTS AS NAMED 77-LEVELS SO THEY CAN BE FOUND
013040*    AND CHANGED IN ONE PLACE (PA-462).
013050*****************************************************************
013060      77  W07-FLAT-VOLATILITY-PCT      PIC S9(03)V9999 VALUE 15.0000.
013070      77  W07-RISK-FREE-RATE-PCT       PIC S9(05)V9999 VALUE 2.00.
013100*****************************************************************
013200*    IN-MEMORY HOLDING TABLE, LOADED FROM HOLDINGS-WORK.  THE
013300*    RETURN PERCENT PER HOLDING IS FILLED IN BY 2300-CALC-ALLOCATION
013400*    AND CARRIED HERE SO THE SORT IN 2400 CAN MOVE WHOLE ROWS.
013500*****************************************************************
013600      01  W02-HOLDING-TABLE.
013700          05  W02-HOLD-ENTRY OCCURS 200 TIMES
013800                  INDEXED BY W02-HOLD-NX.
013900              10  W02-SYMBOL           PIC X(10).
014000              10  W02-NAME             PIC X(30).
014100              10  W02-ASSET-CLASS      PIC X(06).
014200              10  W02-QUANTITY         PIC S9(07)     COMP-5.
014300              10  W02-AVG-PRICE        PIC S9(09)V9999 COMP-5.
014400              10  W02-CURRENT-PRICE    PIC S9(09)V99  COMP-5.
014500              10  W02-MARKET-VALUE     PIC S9(09)V9999 COMP-5.
014600              10  W02-RETURN-PCT       PIC S9(05)V9999 COMP-5.
014700*****************************************************************
014800*    SORTABLE ALLOCATION TABLE - ONE ROW PER HOLDING, BUILT BY
014900*    2300-CALC-ALLOCATION, REORDERED DESCENDING BY 2400-SORT-
015000*    ALLOCATION, THEN WRITTEN OUT BY 3100-WRITE-ALLOC.
015100*****************************************************************
015200      01  W03-ALLOC-TABLE.
015300          05  W03-ALLOC-ENTRY OCCURS 200 TIMES
015400                  INDEXED BY W03-ALLOC-NX.
015500              10  W03-AL-SYMBOL        PIC X(10).
015600              10  W03-AL-NAME          PIC X(30).
015700              10  W03-AL-QUANTITY      PIC S9(07)     COMP-5.
015800              10  W03-AL-MARKET-VALUE  PIC S9(09)V9999 COMP-5.
015900              10  W03-AL-ALLOC-PCT     PIC S9(05)V9999 COMP-5.
016000              10  W03-AL-RETURN-PCT    PIC S9(05)V9999 COMP-5.
016100*****************************************************************
016200*    PORTFOLIO-LEVEL ACCUMULATORS AND INTERMEDIATE MATH FIELDS
016300*****************************************************************
016400      01  W04-TOTALS COMP-5.
016500          05  W04-TOTAL-VALUE          PIC S9(09)V9999 VALUE ZERO.
016600          05  W04-TOTAL-COST           PIC S9(09)V9999 VALUE ZERO.
016700          05  W04-UNREALIZED-PNL       PIC S9(09)V9999 VALUE ZERO.
016800          05  W04-REALIZED-PNL         PIC S9(09)V9999 VALUE ZERO.
016900          05  W04-RETURN-RATIO         PIC S9(05)V9999 VALUE ZERO.
017000          05  W04-TOTAL-RETURN-PCT     PIC S9(05)V9999 VALUE ZERO.
017100          05  W04-VOLATILITY           PIC S9(03)V9999 VALUE ZERO.
017200          05  W04-SHARPE-RATIO         PIC S9(05)V9999 VALUE ZERO.
017300          05  W04-BEST-RETURN-PCT      PIC S9(05)V9999 VALUE ZERO.
017400          05  W04-WORST-RETURN-PCT     PIC S9(05)V9999 VALUE ZERO.
017500          05  W04-SELL-COST-VALUE      PIC S9(16)V9999 VALUE ZERO.
017600          05  W04-SELL-PROCEEDS-VALUE  PIC S9(16)V9999 VALUE ZERO.
017700      01  W04-BEST-SYMBOL              PIC X(10)       VALUE SPACES.
017800      01  W04-WORST-SYMBOL             PIC X(10)       VALUE SPACES.
017900*****************************************************************
018000*    SWAP AREA FOR THE ALLOCATION-TABLE BUBBLE SORT - ONE WHOLE
018100*    ROW WIDE, SAME LAYOUT AS W03-ALLOC-ENTRY.
018200*****************************************************************
018300      01  W06-SWAP-ENTRY.
018400          05  W06-SWAP-SYMBOL          PIC X(10).
018500          05  W06-SWAP-NAME            PIC X(30).
018600          05  W06-SWAP-QUANTITY        PIC S9(07)     COMP-5.
018700          05  W06-SWAP-MARKET-VALUE    PIC S9(09)V9999 COMP-5.
018800          05  W06-SWAP-ALLOC-PCT       PIC S9(05)V9999 COMP-5.
018900          05  W06-SWAP-RETURN-PCT      PIC S9(05)V9999 COMP-5.
019000*****************************************************************
019100*    REJECT/DIAGNOSTIC LINE FOR A FILE OPEN OR READ FAILURE -
019200*    SAME SHAPE AS THE ONE PTPOST USES.
019300*****************************************************************
019400      01  W05-ERROR-LINE.
019500          05  FILLER                   PIC X(15) VALUE
019600              "PTANLYZ ERROR  ".
019700          05  W05-ERROR-TEXT           PIC X(30).
019800          05  FILLER                   PIC X(08) VALUE " STATUS=".
019900          05  W05-ERROR-STATUS         PIC X(02).
020000          05  FILLER                   PIC X(25) VALUE SPACES.
020100      PROCEDURE DIVISION.
020200      0000-MAIN-LINE.
020300          PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020400          PERFORM 2000-CALC-TOTALS THRU 2000-EXIT.
020500          PERFORM 2100-CALC-REALIZED THRU 2100-EXIT.
020600          PERFORM 2200-CALC-RETURN-RISK THRU 2200-EXIT.
020700          PERFORM 2300-CALC-ALLOCATION THRU 2300-EXIT.
020800          PERFORM 2400-SORT-ALLOCATION THRU 2400-EXIT.
020900          PERFORM 3000-WRITE-METRICS THRU 3000-EXIT.
021000          PERFORM 3100-WRITE-ALLOC THRU 3100-EXIT.
021100          PERFORM 9000-TERMINATE THRU 9000-EXIT.
021200          STOP RUN.
021300*****************************************************************
021400*    READ THE CONTROL RECORD FOR THE POSTED-TRANSACTION COUNT,
021500*    THEN LOAD THE FULL HOLDINGS TABLE INTO MEMORY.
021600*****************************************************************
021700      1000-INITIALIZE.
021800          OPEN INPUT CONTROL-WORK.
021900          IF NOT CW-OK
022000              MOVE "OPEN FAILED CONTROL-WORK" TO W05-ERROR-TEXT
022100              MOVE CW-FILE-STATUS TO W05-ERROR-STATUS
022200              DISPLAY W05-ERROR-LINE
022300              GO TO 1000-EXIT.
022400          READ CONTROL-WORK
022500              AT END
022600                  DISPLAY "PTANLYZ CONTROL-WORK EMPTY - ASSUMING "
022700                          "ZERO ASSETS AND ZERO TRANSACTIONS, RAW "
022800                          "IMAGE WAS " CONTROL-WORK-RAW.
022900          MOVE CT-TRANSACTION-COUNT OF CONTROL-WORK-RECORD
023000              TO W01-TXN-COUNT-SAVE.
023100          CLOSE CONTROL-WORK.
023200          OPEN INPUT HOLDINGS-WORK.
023300          IF NOT HW-OK
023400              MOVE "OPEN FAILED HOLDINGS-WORK" TO W05-ERROR-TEXT
023500              MOVE HW-FILE-STATUS TO W05-ERROR-STATUS
023600              DISPLAY W05-ERROR-LINE
023700              GO TO 1000-EXIT.
023800          PERFORM 1100-READ-HOLDING THRU 1100-EXIT.
023900          PERFORM 1200-LOAD-HOLDING THRU 1200-EXIT
024000              UNTIL W00-NO-MORE-HOLDINGS.
024100          CLOSE HOLDINGS-WORK.
024200      1000-EXIT.
024300          EXIT.
024400*****************************************************************
024410*    READ THE NEXT HOLDINGS-WORK RECORD BUILT BY PTPOST, SETTING
024420*    W00-NO-MORE-HOLDINGS AT END OF FILE.  A BLANK SYMBOL IS
024430*    LOGGED BUT NOT REJECTED - THIS STEP TRUSTS PTPOST'S OUTPUT.
024440*****************************************************************
024500      1100-READ-HOLDING.
024600          READ HOLDINGS-WORK
024700              AT END
024800                  MOVE "NO " TO W00-MORE-HOLDINGS
024900                  GO TO 1100-EXIT.
025000          IF HD-SYMBOL OF HOLDINGS-WORK-RECORD = SPACES
025100              DISPLAY "PTANLYZ BLANK SYMBOL ON HOLDINGS-WORK - RAW "
025200                      "IMAGE " HOLDINGS-WORK-RAW.
025300      1100-EXIT.
025400          EXIT.
025500*****************************************************************
025510*    COPY ONE HOLDINGS-WORK RECORD INTO THE IN-MEMORY TABLE.
025520*    RETURN-PCT STARTS AT ZERO HERE - 2310-CALC-ONE-RETURN FILLS
025530*    IT IN LATER, ONCE CURRENT PRICE IS KNOWN TO BE STABLE.
025540*****************************************************************
025600      1200-LOAD-HOLDING.
025700          ADD 1 TO W01-HOLD-CNT.
025800          MOVE HD-SYMBOL OF HOLDINGS-WORK-RECORD
025900              TO W02-SYMBOL (W01-HOLD-CNT).
026000          MOVE HD-NAME OF HOLDINGS-WORK-RECORD
026100              TO W02-NAME (W01-HOLD-CNT).
026200          MOVE HD-ASSET-CLASS OF HOLDINGS-WORK-RECORD
026300              TO W02-ASSET-CLASS (W01-HOLD-CNT).
026400          MOVE HD-QUANTITY OF HOLDINGS-WORK-RECORD
026500              TO W02-QUANTITY (W01-HOLD-CNT).
026600          MOVE HD-AVG-PRICE OF HOLDINGS-WORK-RECORD
026700              TO W02-AVG-PRICE (W01-HOLD-CNT).
026800          MOVE HD-CURRENT-PRICE OF HOLDINGS-WORK-RECORD
026900              TO W02-CURRENT-PRICE (W01-HOLD-CNT).
027000          MOVE HD-MARKET-VALUE OF HOLDINGS-WORK-RECORD
027100              TO W02-MARKET-VALUE (W01-HOLD-CNT).
027200          MOVE ZERO TO W02-RETURN-PCT (W01-HOLD-CNT).
027300          PERFORM 1100-READ-HOLDING THRU 1100-EXIT.
027400      1200-EXIT.
027500          EXIT.
027600*****************************************************************
027700*    TOTAL VALUE, TOTAL COST BASIS AND UNREALIZED P&L (ANALYTICS
027800*    ENGINE STEPS 2-4).
027900*****************************************************************
028000      2000-CALC-TOTALS.
028100          PERFORM 2010-ADD-ONE-HOLDING THRU 2010-EXIT
028200              VARYING W01-HOLD-IX FROM 1 BY 1
028300              UNTIL W01-HOLD-IX > W01-HOLD-CNT.
028400          COMPUTE W04-UNREALIZED-PNL ROUNDED =
028500              W04-TOTAL-VALUE - W04-TOTAL-COST.
028600      2000-EXIT.
028700          EXIT.
028800*****************************************************************
028810*    ROLL ONE HOLDING'S MARKET VALUE AND COST BASIS INTO THE
028820*    PORTFOLIO-LEVEL TOTALS.
028830*****************************************************************
028900      2010-ADD-ONE-HOLDING.
029000          ADD W02-MARKET-VALUE (W01-HOLD-IX) TO W04-TOTAL-VALUE.
029100          COMPUTE W04-TOTAL-COST ROUNDED = W04-TOTAL-COST +
029200              (W02-QUANTITY (W01-HOLD-IX) *
029300               W02-AVG-PRICE (W01-HOLD-IX)).
029400      2010-EXIT.
029500          EXIT.
029600*****************************************************************
029700*    REALIZED P&L - REREAD THE LEDGER, AND FOR EVERY SELL PRICE
029800*    IT OUT AGAINST THE HOLDING'S AVERAGE COST AS IT STANDS
029900*    TONIGHT (SEE CHANGE LOG 04-050793 - THIS IS DELIBERATE).
030000*****************************************************************
030100      2100-CALC-REALIZED.
030200          OPEN INPUT TRANSACTIONS-WORK.
030300          IF NOT TW-OK
030400              MOVE "OPEN FAILED TRANSACTIONS-WORK" TO W05-ERROR-TEXT
030500              MOVE TW-FILE-STATUS TO W05-ERROR-STATUS
030600              DISPLAY W05-ERROR-LINE
030700              GO TO 2100-EXIT.
030800          PERFORM 2110-READ-TXN THRU 2110-EXIT.
030900          PERFORM 2120-APPLY-REALIZED THRU 2120-EXIT
031000              UNTIL W00-NO-MORE-TXNS.
031100          CLOSE TRANSACTIONS-WORK.
031200      2100-EXIT.
031300          EXIT.
031400*****************************************************************
031410*    READ THE NEXT TRANSACTIONS-WORK LINE (STEP 1'S POSTED-ONLY
031420*    ECHO, NOT THE RAW LEDGER - PA-457).  A BLANK SYMBOL IS LOGGED
031430*    BUT NOT REJECTED - THIS STEP TRUSTS PTPOST'S OUTPUT.
031440*****************************************************************
031500      2110-READ-TXN.
031600          READ TRANSACTIONS-WORK
031700              AT END
031800                  MOVE "NO " TO W00-MORE-TRANSACTIONS
031900                  GO TO 2110-EXIT.
032000          IF TX-SYMBOL OF TRANSACTIONS-WORK-RECORD = SPACES
032100              DISPLAY "PTANLYZ BLANK SYMBOL ON TRANSACTIONS-WORK - RAW "
032200                      "IMAGE " TRANSACTIONS-WORK-RAW.
032300      2110-EXIT.
032400          EXIT.
032500*****************************************************************
032600      2120-APPLY-REALIZED.
032700          IF TX-IS-SELL OF TRANSACTIONS-WORK-RECORD
032800              SET W00-SYMBOL-FOUND TO FALSE
032900              SET W01-HOLD-SUB TO 1
033000              SEARCH W02-HOLD-ENTRY VARYING W01-HOLD-SUB
033100                  AT END
033200                      NEXT SENTENCE
033300                  WHEN W02-SYMBOL (W01-HOLD-SUB) =
033400                          TX-SYMBOL OF TRANSACTIONS-WORK-RECORD
033500                      SET W00-SYMBOL-WAS-FOUND TO TRUE
033600              IF W00-SYMBOL-WAS-FOUND
033700                  COMPUTE W04-SELL-PROCEEDS-VALUE ROUNDED =
033800                      TX-QUANTITY OF TRANSACTIONS-WORK-RECORD *
033900                      TX-PRICE OF TRANSACTIONS-WORK-RECORD
034000                  COMPUTE W04-SELL-COST-VALUE ROUNDED =
034100                      TX-QUANTITY OF TRANSACTIONS-WORK-RECORD *
034200                      W02-AVG-PRICE (W01-HOLD-SUB)
034300                  COMPUTE W04-REALIZED-PNL ROUNDED =
034400                      W04-REALIZED-PNL +
034500                      (W04-SELL-PROCEEDS-VALUE - W04-SELL-COST-VALUE)
034600              END-IF.
034700          PERFORM 2110-READ-TXN THRU 2110-EXIT.
034800      2120-EXIT.
034900          EXIT.
035000*****************************************************************
035100*    TOTAL RETURN PERCENT (DIVIDE BEFORE MULTIPLY - SEE CHANGE
035200*    LOG 02-081196), FLAT VOLATILITY AND SHARPE RATIO.
035300*****************************************************************
035400      2200-CALC-RETURN-RISK.
035500          IF W04-TOTAL-COST = ZERO
035600              MOVE ZERO TO W04-TOTAL-RETURN-PCT
035700          ELSE
035800              COMPUTE W04-RETURN-RATIO ROUNDED =
035900                  (W04-TOTAL-VALUE - W04-TOTAL-COST) / W04-TOTAL-COST
036000              COMPUTE W04-TOTAL-RETURN-PCT ROUNDED =
036100                  W04-RETURN-RATIO * 100.
036200          IF W01-HOLD-CNT = ZERO OR W04-TOTAL-VALUE = ZERO
036300              MOVE ZERO TO W04-VOLATILITY
036400          ELSE
036500              MOVE W07-FLAT-VOLATILITY-PCT TO W04-VOLATILITY.
036600          IF W04-VOLATILITY = ZERO
036700              MOVE ZERO TO W04-SHARPE-RATIO
036800          ELSE
036900              COMPUTE W04-SHARPE-RATIO ROUNDED =
037000                  (W04-TOTAL-RETURN-PCT - W07-RISK-FREE-RATE-PCT)
037050                      / W04-VOLATILITY.
037100      2200-EXIT.
037200          EXIT.
037300*****************************************************************
037400*    PER-HOLDING RETURN PERCENT AND ALLOCATION PERCENT, PLUS THE
037500*    RUNNING BEST/WORST PERFORMER (ANALYTICS ENGINE STEPS 9-10).
037600*****************************************************************
037700      2300-CALC-ALLOCATION.
037800          PERFORM 2310-CALC-ONE-RETURN THRU 2310-EXIT
037900              VARYING W01-HOLD-IX FROM 1 BY 1
038000              UNTIL W01-HOLD-IX > W01-HOLD-CNT.
038100      2300-EXIT.
038200          EXIT.
038300*****************************************************************
038400      2310-CALC-ONE-RETURN.
038500          IF W02-AVG-PRICE (W01-HOLD-IX) = ZERO
038600              MOVE ZERO TO W02-RETURN-PCT (W01-HOLD-IX)
038700          ELSE
038800              COMPUTE W02-RETURN-PCT (W01-HOLD-IX) ROUNDED =
038900                  ((W02-CURRENT-PRICE (W01-HOLD-IX) -
039000                    W02-AVG-PRICE (W01-HOLD-IX)) /
039100                   W02-AVG-PRICE (W01-HOLD-IX)) * 100.
039200          IF NOT W00-BEST-WORST-ARE-SET
039300              MOVE W02-RETURN-PCT (W01-HOLD-IX)
039400                  TO W04-BEST-RETURN-PCT
039500              MOVE W02-RETURN-PCT (W01-HOLD-IX)
039600                  TO W04-WORST-RETURN-PCT
039700              MOVE W02-SYMBOL (W01-HOLD-IX) TO W04-BEST-SYMBOL
039800              MOVE W02-SYMBOL (W01-HOLD-IX) TO W04-WORST-SYMBOL
039900              SET W00-BEST-WORST-ARE-SET TO TRUE
040000          ELSE
040100              IF W02-RETURN-PCT (W01-HOLD-IX) > W04-BEST-RETURN-PCT
040200                  MOVE W02-RETURN-PCT (W01-HOLD-IX)
040300                      TO W04-BEST-RETURN-PCT
040400                  MOVE W02-SYMBOL (W01-HOLD-IX) TO W04-BEST-SYMBOL
040500              END-IF
040600              IF W02-RETURN-PCT (W01-HOLD-IX) < W04-WORST-RETURN-PCT
040700                  MOVE W02-RETURN-PCT (W01-HOLD-IX)
040800                      TO W04-WORST-RETURN-PCT
040900                  MOVE W02-SYMBOL (W01-HOLD-IX) TO W04-WORST-SYMBOL
041000              END-IF.
041100          IF W04-TOTAL-VALUE NOT = ZERO
041200              ADD 1 TO W01-ALLOC-CNT
041300              MOVE W02-SYMBOL (W01-HOLD-IX)
041400                  TO W03-AL-SYMBOL (W01-ALLOC-CNT)
041500              MOVE W02-NAME (W01-HOLD-IX) TO W03-AL-NAME (W01-ALLOC-CNT)
041600              MOVE W02-QUANTITY (W01-HOLD-IX)
041700                  TO W03-AL-QUANTITY (W01-ALLOC-CNT)
041800              MOVE W02-MARKET-VALUE (W01-HOLD-IX)
041900                  TO W03-AL-MARKET-VALUE (W01-ALLOC-CNT)
042000              MOVE W02-RETURN-PCT (W01-HOLD-IX)
042100                  TO W03-AL-RETURN-PCT (W01-ALLOC-CNT)
042200              COMPUTE W03-AL-ALLOC-PCT (W01-ALLOC-CNT) ROUNDED =
042300                  (W02-MARKET-VALUE (W01-HOLD-IX) /
042400                   W04-TOTAL-VALUE) * 100.
042500      2310-EXIT.
042600          EXIT.
042700*****************************************************************
042800*    SORT THE ALLOCATION TABLE DESCENDING BY PERCENTAGE - PLAIN
042900*    BUBBLE EXCHANGE, THE TABLE NEVER HOLDS MORE THAN 200 ROWS SO
043000*    THERE IS NO NEED FOR THE SORT VERB HERE (SEE DESIGN NOTES).
043100*****************************************************************
043200      2400-SORT-ALLOCATION.
043300          IF W01-ALLOC-CNT > 1
043400              PERFORM 2410-BUBBLE-PASS THRU 2410-EXIT
043500                  VARYING W01-PASS-IX FROM 1 BY 1
043600                  UNTIL W01-PASS-IX >= W01-ALLOC-CNT.
043700      2400-EXIT.
043800          EXIT.
043900*****************************************************************
043910*    ONE BUBBLE PASS - COMPARES ADJACENT ROWS DOWN TO THE
043920*    UNSORTED TAIL LEFT BY THE PRIOR PASSES.
043930*****************************************************************
044000      2410-BUBBLE-PASS.
044100          PERFORM 2420-BUBBLE-COMPARE THRU 2420-EXIT
044200              VARYING W01-SWAP-IX FROM 1 BY 1
044300              UNTIL W01-SWAP-IX >= (W01-ALLOC-CNT - W01-PASS-IX + 1).
044400      2410-EXIT.
044500          EXIT.
044600*****************************************************************
044610*    SWAP TWO ADJACENT ALLOCATION ROWS WHEN THE LOWER-INDEXED ONE
044620*    HOLDS THE SMALLER PERCENT - W06-SWAP-ENTRY IS THE ONLY WORK
044630*    AREA WIDE ENOUGH TO HOLD A WHOLE ROW DURING THE EXCHANGE.
044640*****************************************************************
044700      2420-BUBBLE-COMPARE.
044800          IF W03-AL-ALLOC-PCT (W01-SWAP-IX) <
044900                  W03-AL-ALLOC-PCT (W01-SWAP-IX + 1)
045000              MOVE W03-ALLOC-ENTRY (W01-SWAP-IX) TO W06-SWAP-ENTRY
045100              MOVE W03-ALLOC-ENTRY (W01-SWAP-IX + 1)
045200                  TO W03-ALLOC-ENTRY (W01-SWAP-IX)
045300              MOVE W06-SWAP-ENTRY TO W03-ALLOC-ENTRY (W01-SWAP-IX + 1).
045400      2420-EXIT.
045500          EXIT.
045600*****************************************************************
045610*    WRITE THE ONE METRICS-WORK RECORD PTREPORT AND PTEXPORT BOTH
045620*    READ - PORTFOLIO TOTALS, RETURN/RISK FIGURES, AND THE
045630*    BEST/WORST PERFORMER SYMBOLS ALL LAND HERE IN ONE ROW.
045640*****************************************************************
045700      3000-WRITE-METRICS.
045800          OPEN OUTPUT METRICS-WORK.
045900          MOVE W04-TOTAL-VALUE TO MT-TOTAL-VALUE.
046000          MOVE W04-TOTAL-COST TO MT-TOTAL-COST.
046100          MOVE W04-UNREALIZED-PNL TO MT-UNREALIZED-PNL.
046200          MOVE W04-REALIZED-PNL TO MT-REALIZED-PNL.
046300          MOVE W04-TOTAL-RETURN-PCT TO MT-TOTAL-RETURN-PCT.
046400          MOVE W04-VOLATILITY TO MT-VOLATILITY.
046500          MOVE W04-SHARPE-RATIO TO MT-SHARPE-RATIO.
046600          MOVE W01-HOLD-CNT TO MT-ASSET-COUNT.
046700          MOVE W01-TXN-COUNT-SAVE TO MT-TRANSACTION-COUNT.
046800          MOVE W04-BEST-SYMBOL TO MT-BEST-SYMBOL.
046900          MOVE W04-BEST-RETURN-PCT TO MT-BEST-RETURN-PCT.
047000          MOVE W04-WORST-SYMBOL TO MT-WORST-SYMBOL.
047100          MOVE W04-WORST-RETURN-PCT TO MT-WORST-RETURN-PCT.
047200          IF W01-HOLD-CNT = ZERO
047300              SET MT-NO-HOLDINGS TO TRUE
047400          ELSE
047500              SET MT-HAS-HOLDINGS TO TRUE.
047600          MOVE SPACES TO FILLER OF METRICS-WORK-RECORD.
047700          WRITE METRICS-WORK-RECORD.
047800          IF NOT MW-OK
047900              MOVE "WRITE FAILED METRICS-WORK" TO W05-ERROR-TEXT
048000              MOVE MW-FILE-STATUS TO W05-ERROR-STATUS
048100              DISPLAY W05-ERROR-LINE.
048200          CLOSE METRICS-WORK.
048300      3000-EXIT.
048400          EXIT.
048500*****************************************************************
048600      3100-WRITE-ALLOC.
048700          OPEN OUTPUT ALLOC-WORK.
048800          IF NOT AW-OK
048900              MOVE "OPEN FAILED ALLOC-WORK" TO W05-ERROR-TEXT
049000              MOVE AW-FILE-STATUS TO W05-ERROR-STATUS
049100              DISPLAY W05-ERROR-LINE
049200              GO TO 3100-EXIT.
049300          PERFORM 3110-WRITE-ONE-ALLOC THRU 3110-EXIT
049400              VARYING W01-HOLD-IX FROM 1 BY 1
049500              UNTIL W01-HOLD-IX > W01-ALLOC-CNT.
049600          CLOSE ALLOC-WORK.
049700      3100-EXIT.
049800          EXIT.
049900*****************************************************************
049910*    FORMAT AND WRITE ONE ALLOC-WORK ROW FROM THE (NOW SORTED)
049920*    ALLOCATION TABLE.
049930*****************************************************************
050000      3110-WRITE-ONE-ALLOC.
050100          MOVE W03-AL-SYMBOL (W01-HOLD-IX) TO AL-SYMBOL.
050200          MOVE W03-AL-NAME (W01-HOLD-IX) TO AL-NAME.
050300          MOVE W03-AL-QUANTITY (W01-HOLD-IX) TO AL-QUANTITY.
050400          MOVE W03-AL-MARKET-VALUE (W01-HOLD-IX) TO AL-MARKET-VALUE.
050500          MOVE W03-AL-ALLOC-PCT (W01-HOLD-IX) TO AL-ALLOCATION-PCT.
050600          MOVE W03-AL-RETURN-PCT (W01-HOLD-IX) TO AL-RETURN-PCT.
050700          MOVE SPACES TO FILLER OF ALLOC-WORK-RECORD.
050800          WRITE ALLOC-WORK-RECORD.
050900          IF NOT AW-OK
051000              MOVE "WRITE FAILED ALLOC-WORK" TO W05-ERROR-TEXT
051100              MOVE AW-FILE-STATUS TO W05-ERROR-STATUS
051200              DISPLAY W05-ERROR-LINE.
051300      3110-EXIT.
051400          EXIT.
051500*****************************************************************
051510*    ECHO THE FINAL PORTFOLIO FIGURES TO THE OPERATOR CONSOLE - NO
051520*    FILES ARE OPEN AT THIS POINT, EVERY OTHER PARAGRAPH CLOSES
051530*    ITS OWN FILE AS SOON AS IT IS DONE WITH IT.
051540*****************************************************************
051600      9000-TERMINATE.
051700          DISPLAY "PTANLYZ COMPLETE - ASSETS " W01-HOLD-CNT
051800                  " TOTAL VALUE " W04-TOTAL-VALUE
051900                  " RETURN PCT " W04-TOTAL-RETURN-PCT.
052000      9000-EXIT.
052100          EXIT.
